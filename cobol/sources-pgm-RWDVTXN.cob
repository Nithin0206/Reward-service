000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      RWDVTXN.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    ACCENTURE - CARDS AND PAYMENTS UNIT.
000700 DATE-WRITTEN.    04 SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EDIT ONE TRANSACTION
001200*               RECORD FOR THE REWARD DECISION JOB.  EVERY FIELD
001300*               IS TRIMMED AND CHECKED FOR BLANKS AND THE AMOUNT
001400*               IS RANGE CHECKED.  A RECORD FAILING ANY CHECK IS
001500*               RETURNED INVALID WITH A REASON CODE, IT IS NEVER
001600*               ABENDED.
001700*-----------------------------------------------------------------
001800* HISTORY OF MODIFICATION:
001900*-----------------------------------------------------------------
002000* R016A0 MWEETL  04/09/1994 - INITIAL VERSION                     R016A0  
002100* R016B0 KSOHBC  11/02/1995 - TXN-TYPE BLANK CHECK ADDED, WAS     R016B0  
002200*                            MISSED IN THE FIRST CUT              R016B0  
002300* R016C0 TYKWANG 19/08/1998 - Y2K REVIEW - NO DATE FIELDS EDITED  R016C0  
002400*                            HERE, NO CHANGE REQUIRED             R016C0  
002500* R016D0 JLIMHC  17/06/2002 - WIDENED WK-C-VTXN-TYPE EDIT FOR THE R016D0
002600*                            10 BYTE TXN-TYPE FIELD               R016D0
002700* R016E0 ACNFAM  16/03/2021 - AUDIT FINDING AR-2264 - THE TRIM      R016E0
002800*                            FIELDS WERE A PLAIN SAME-SIZE MOVE,    R016E0
002900*                            LEADING SPACES WERE NEVER STRIPPED -   R016E0
003000*                            A KEY WITH EMBEDDED LEADING SPACES     R016E0
003100*                            PASSED THE BLANK CHECK AND WAS         R016E0
003200*                            ECHOED BACK UNTRIMMED.  ADDED AN       R016E0
003300*                            ACTUAL LEFT-JUSTIFY ON ALL FOUR        R016E0
003400*                            FIELDS BEFORE THE BLANK CHECK.         R016E0
003500*-----------------------------------------------------------------
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400***************
004500 DATA DIVISION.
004600***************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                          PIC X(24)        VALUE
005000     "** PROGRAM RWDVTXN **".
005100
005200* ------------------ PROGRAM WORKING STORAGE -------------------*
005300 01  WK-C-COMMON.
005400     COPY RWDCMWS.
005500
005600 01  WK-C-EDIT-AREA.
005700     05  WK-C-TXNID-TRIM              PIC X(20).
005800     05  WK-C-USRID-TRIM              PIC X(20).
005900     05  WK-C-MCHID-TRIM              PIC X(20).
006000     05  WK-C-TYPE-TRIM                PIC X(10).
006100     05  WK-N-AMT-CENTS                PIC S9(09) COMP VALUE ZERO.
006200     05  FILLER                        PIC X(04).
006300*
006400* ALTERNATE VIEW - THE FOUR TRIMMED FIELDS AS ONE COMPARE AREA
006500 01  WK-C-EDIT-AREA-R REDEFINES WK-C-EDIT-AREA.
006600     05  WK-C-EDIT-KEY                 PIC X(70).
006700     05  FILLER                        PIC X(08).
006800*
006900* ALTERNATE VIEW - TXN-ID/USER-ID PAIR FOR DUP-SUPPRESSION TRACE
007000 01  WK-C-EDIT-AREA-R2 REDEFINES WK-C-EDIT-AREA.
007100     05  WK-C-EDIT-TXN-USR             PIC X(40).
007200     05  FILLER                        PIC X(38).
007300*
007400* R016E0 ACNFAM 16/03/2021 - AUDIT FINDING AR-2264 - SCRATCH AREA   R016E0
007500*                           FOR THE LEFT-TRIM OF THE FOUR KEY       R016E0
007600*                           FIELDS BELOW.                           R016E0
007700 01  WK-C-LJUST-AREA.
007800     05  WK-N-LJUST-POS                PIC S9(04) COMP VALUE ZERO.
007900     05  WK-C-LJUST-TEMP               PIC X(20) VALUE SPACES.
008000     05  FILLER                        PIC X(04).
008100
008200*****************
008300 LINKAGE SECTION.
008400*****************
008500 COPY VTXN.
008600 EJECT
008700********************************************
008800 PROCEDURE DIVISION USING WK-C-VTXN-RECORD.
008900********************************************
009000 MAIN-MODULE.
009100     PERFORM A000-PROCESS-CALLED-ROUTINE
009200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009300     EXIT PROGRAM.
009400
009500*---------------------------------------------------------------*
009600 A000-PROCESS-CALLED-ROUTINE.
009700*---------------------------------------------------------------*
009800     MOVE "Y"    TO WK-C-VTXN-VALID.
009900     MOVE SPACES TO WK-C-VTXN-REASON.
010000
010100     MOVE WK-C-VTXN-TXNID TO WK-C-TXNID-TRIM.
010200     MOVE WK-C-VTXN-USRID TO WK-C-USRID-TRIM.
010300     MOVE WK-C-VTXN-MCHID TO WK-C-MCHID-TRIM.
010400     MOVE WK-C-VTXN-TYPE  TO WK-C-TYPE-TRIM.
010500*    AR-2264 - LEFT-JUSTIFY THE FOUR KEY FIELDS, A SAME-SIZE
010600*    MOVE ALONE NEVER STRIPS LEADING SPACES.
010700     MOVE ZERO TO WK-N-LJUST-POS.
010800     INSPECT WK-C-TXNID-TRIM TALLYING WK-N-LJUST-POS
010900         FOR LEADING SPACES.
011000     IF WK-N-LJUST-POS > ZERO
011100        IF WK-N-LJUST-POS < 20
011200           MOVE SPACES TO WK-C-LJUST-TEMP
011300           MOVE WK-C-TXNID-TRIM (WK-N-LJUST-POS + 1 : )
011400                                       TO WK-C-LJUST-TEMP
011500           MOVE WK-C-LJUST-TEMP        TO WK-C-TXNID-TRIM
011600        ELSE
011700           MOVE SPACES TO WK-C-TXNID-TRIM
011800        END-IF
011900     END-IF.
012000
012100     MOVE ZERO TO WK-N-LJUST-POS.
012200     INSPECT WK-C-USRID-TRIM TALLYING WK-N-LJUST-POS
012300         FOR LEADING SPACES.
012400     IF WK-N-LJUST-POS > ZERO
012500        IF WK-N-LJUST-POS < 20
012600           MOVE SPACES TO WK-C-LJUST-TEMP
012700           MOVE WK-C-USRID-TRIM (WK-N-LJUST-POS + 1 : )
012800                                       TO WK-C-LJUST-TEMP
012900           MOVE WK-C-LJUST-TEMP        TO WK-C-USRID-TRIM
013000        ELSE
013100           MOVE SPACES TO WK-C-USRID-TRIM
013200        END-IF
013300     END-IF.
013400
013500     MOVE ZERO TO WK-N-LJUST-POS.
013600     INSPECT WK-C-MCHID-TRIM TALLYING WK-N-LJUST-POS
013700         FOR LEADING SPACES.
013800     IF WK-N-LJUST-POS > ZERO
013900        IF WK-N-LJUST-POS < 20
014000           MOVE SPACES TO WK-C-LJUST-TEMP
014100           MOVE WK-C-MCHID-TRIM (WK-N-LJUST-POS + 1 : )
014200                                       TO WK-C-LJUST-TEMP
014300           MOVE WK-C-LJUST-TEMP        TO WK-C-MCHID-TRIM
014400        ELSE
014500           MOVE SPACES TO WK-C-MCHID-TRIM
014600        END-IF
014700     END-IF.
014800
014900     MOVE ZERO TO WK-N-LJUST-POS.
015000     INSPECT WK-C-TYPE-TRIM TALLYING WK-N-LJUST-POS
015100         FOR LEADING SPACES.
015200     IF WK-N-LJUST-POS > ZERO
015300        IF WK-N-LJUST-POS < 10
015400           MOVE SPACES TO WK-C-LJUST-TEMP (1:10)
015500           MOVE WK-C-TYPE-TRIM (WK-N-LJUST-POS + 1 : )
015600                                       TO WK-C-LJUST-TEMP (1:10)
015700           MOVE WK-C-LJUST-TEMP (1:10)  TO WK-C-TYPE-TRIM
015800        ELSE
015900           MOVE SPACES TO WK-C-TYPE-TRIM
016000        END-IF
016100     END-IF.
016200
016300     IF WK-C-TXNID-TRIM = SPACES
016400        MOVE "N"              TO WK-C-VTXN-VALID
016500        MOVE "TXNID_BLANK"    TO WK-C-VTXN-REASON
016600        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016700
016800     IF WK-C-USRID-TRIM = SPACES
016900        MOVE "N"              TO WK-C-VTXN-VALID
017000        MOVE "USRID_BLANK"    TO WK-C-VTXN-REASON
017100        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017200
017300     IF WK-C-MCHID-TRIM = SPACES
017400        MOVE "N"              TO WK-C-VTXN-VALID
017500        MOVE "MCHID_BLANK"    TO WK-C-VTXN-REASON
017600        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
017700
017800     IF WK-C-TYPE-TRIM = SPACES
017900        MOVE "N"              TO WK-C-VTXN-VALID
018000        MOVE "TYPE_BLANK"     TO WK-C-VTXN-REASON
018100        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
018200
018300     IF WK-C-VTXN-AMT NOT NUMERIC
018400        MOVE "N"              TO WK-C-VTXN-VALID
018500        MOVE "AMOUNT_INVALID" TO WK-C-VTXN-REASON
018600        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
018700
018800     IF WK-C-VTXN-AMT NOT > 0
018900        MOVE "N"              TO WK-C-VTXN-VALID
019000        MOVE "AMOUNT_NOT_POSITIVE" TO WK-C-VTXN-REASON
019100        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
019200
019300     IF WK-C-VTXN-AMT > 1000000
019400        MOVE "N"              TO WK-C-VTXN-VALID
019500        MOVE "AMOUNT_TOO_LARGE" TO WK-C-VTXN-REASON
019600        GO TO A099-PROCESS-CALLED-ROUTINE-EX.
019700
019800     MOVE WK-C-TXNID-TRIM TO WK-C-VTXN-TXNID.
019900     MOVE WK-C-USRID-TRIM TO WK-C-VTXN-USRID.
020000     MOVE WK-C-MCHID-TRIM TO WK-C-VTXN-MCHID.
020100     MOVE WK-C-TYPE-TRIM  TO WK-C-VTXN-TYPE.
020200*---------------------------------------------------------------*
020300 A099-PROCESS-CALLED-ROUTINE-EX.
020400*---------------------------------------------------------------*
020500     EXIT.
020600******************************************************************
020700************** END OF PROGRAM SOURCE -  RWDVTXN *****************
020800******************************************************************
