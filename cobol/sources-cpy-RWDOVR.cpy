000100*****************************************************************
000200* RWDOVR - PERSONA OVERRIDE RECORD
000300* KEYED USER-TO-PERSONA OVERRIDE, 30 BYTES, FIXED LENGTH
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* R011A0 04/09/1994 MWEETL  - INITIAL VERSION                     R011A0  
000800*****************************************************************
000900 01  RWD-OVR-RECORD.
001000     05  RWD-OVR-USRID             PIC X(20).
001100*                                USER THE OVERRIDE APPLIES TO
001200     05  RWD-OVR-PERSONA           PIC X(10).
001300*                                NEW/RETURNING/POWER, INVALID
001400*                                VALUES ARE IGNORED BY RWDVPRS
001500 01  RWD-OVR-RECORD-R REDEFINES RWD-OVR-RECORD.
001600     05  RWD-OVR-KEY               PIC X(20).
001700     05  FILLER                    PIC X(10).
