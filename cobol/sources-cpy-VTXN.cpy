000100*****************************************************************
000200* VTXN - LINKAGE RECORD FOR RWDVTXN (REQUEST VALIDATION)
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*****************************************************************
000600* R016A0 04/09/1994 MWEETL  - INITIAL VERSION                     R016A0  
000700*****************************************************************
000800 01  WK-C-VTXN-RECORD.
000900     05  WK-C-VTXN-INPUT.
001000         10  WK-C-VTXN-TXNID       PIC X(20).
001100         10  WK-C-VTXN-USRID       PIC X(20).
001200         10  WK-C-VTXN-MCHID       PIC X(20).
001300         10  WK-C-VTXN-AMT         PIC S9(07)V99.
001400         10  WK-C-VTXN-TYPE        PIC X(10).
001500         10  WK-C-VTXN-TMSTP       PIC X(26).
001600     05  WK-C-VTXN-OUTPUT.
001700         10  WK-C-VTXN-VALID       PIC X(01).
001800             88  WK-C-VTXN-IS-VALID        VALUE "Y".
001900             88  WK-C-VTXN-IS-INVALID      VALUE "N".
002000         10  WK-C-VTXN-REASON      PIC X(20).
002100*
002200* ALTERNATE VIEW - THE INPUT KEY FIELDS AS ONE COMPARE AREA
002300 01  WK-C-VTXN-RECORD-R REDEFINES WK-C-VTXN-RECORD.
002400     05  WK-C-VTXN-KEY             PIC X(60).
002500     05  FILLER                    PIC X(66).
