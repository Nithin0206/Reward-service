000100*****************************************************************
000200* RWDCMWS - COMMON WORK STORAGE
000300* FILE STATUS CONDITIONS SHARED BY THE REWARD DECISION PROGRAMS
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* R001A0 23/05/1991 MWEETL  - INITIAL VERSION, LIFTED OUT OF      R001A0
000800*                             THE REWARD CALLED ROUTINES'         R001A0
000900*                             DUPLICATED FILE-STATUS BLOCK SO     R001A0
001000*                             THEY SHARE ONE COPY                 R001A0
001100* R001B0 11/02/1994 KSOHBC  - ADDED WK-C-DUPLICATE-KEY FOR THE    R001B0  
001200*                             INDEXED-FILE DUP-KEY CONDITION      R001B0  
001300* R002A0 19/08/1998 TYKWANG - Y2K REVIEW - NO DATE FIELDS HELD    R002A0  
001400*                             HERE, NO CHANGE REQUIRED            R002A0  
001500* R003A0 14/03/2006 JLIMHC  - ADDED WK-N-STATUS-NUM REDEFINES     R003A0  
001600*                             FOR NUMERIC COMPARE OF FILE STATUS  R003A0  
001700*****************************************************************
001800 01  WK-C-COMMON-AREA.
001900     05  WK-C-FILE-STATUS          PIC X(02) VALUE "00".
002000         88  WK-C-SUCCESSFUL                 VALUE "00".
002100         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002200         88  WK-C-END-OF-FILE                 VALUE "10".
002300         88  WK-C-DUPLICATE-KEY               VALUE "22".
002400         88  WK-C-PERMANENT-ERROR             VALUE "30" "90"
002500                                               "91" "92" "93".
002600     05  WK-N-STATUS-NUM REDEFINES WK-C-FILE-STATUS
002700                                   PIC 9(02).
002800     05  WK-C-PROGRAM-NAME         PIC X(08) VALUE SPACES.
002900     05  WK-C-RUN-DATE             PIC X(08) VALUE SPACES.
003000     05  WK-N-ABEND-COUNT          PIC S9(04) COMP VALUE ZERO.
