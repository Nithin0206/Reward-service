000100*****************************************************************
000200* RWDRPT - CONTROL REPORT PRINT LINES, 132 COLUMNS
000300* PRINTED BY RWDMAIN AT END OF RUN
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* R015A0 04/09/1994 MWEETL  - INITIAL VERSION                     R015A0  
000800* R015B0 30/05/2001 KSOHBC  - ADDED RWD-RPT-PERSONA-LINE FOR THE  R015B0  
000900*                             OPTIONAL PER-PERSONA CONTROL BREAK  R015B0  
001000*****************************************************************
001100 01  RWD-RPT-HEADING1.
001200     05  FILLER                    PIC X(10) VALUE "RWDMAIN - ".
001300     05  RWD-RPT-H1-TITLE          PIC X(30) VALUE
001400         "REWARD DECISION CONTROL RPT  ".
001500     05  FILLER                    PIC X(10) VALUE SPACES.
001600     05  FILLER                    PIC X(08) VALUE "POL VER:".
001700     05  RWD-RPT-H1-POLVER         PIC X(08).
001800     05  FILLER                    PIC X(02) VALUE SPACES.
001900     05  FILLER                    PIC X(09) VALUE "RUN DATE:".
002000     05  RWD-RPT-H1-RUNDTE         PIC X(10).
002100     05  FILLER                    PIC X(45) VALUE SPACES.
002200*
002300 01  RWD-RPT-DETAIL.
002400     05  FILLER                    PIC X(05) VALUE SPACES.
002500     05  RWD-RPT-D-LABEL           PIC X(30).
002600     05  FILLER                    PIC X(05) VALUE SPACES.
002700     05  RWD-RPT-D-COUNT           PIC ZZZ,ZZZ,ZZ9.
002800     05  FILLER                    PIC X(05) VALUE SPACES.
002900     05  RWD-RPT-D-LABEL2          PIC X(20).
003000     05  RWD-RPT-D-AMOUNT          PIC ZZZ,ZZZ,ZZ9.
003100     05  FILLER                    PIC X(45) VALUE SPACES.
003200*
003300 01  RWD-RPT-PERSONA-LINE.
003400     05  FILLER                    PIC X(05) VALUE SPACES.
003500     05  RWD-RPT-P-LABEL           PIC X(20).
003600     05  FILLER                    PIC X(05) VALUE SPACES.
003700     05  RWD-RPT-P-COUNT           PIC ZZZ,ZZZ,ZZ9.
003800     05  FILLER                    PIC X(05) VALUE SPACES.
003900     05  RWD-RPT-P-TOTAL           PIC ZZZ,ZZZ,ZZ9.
004000     05  FILLER                    PIC X(75) VALUE SPACES.
