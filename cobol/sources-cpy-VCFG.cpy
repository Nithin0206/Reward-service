000100*****************************************************************
000200* VCFG - LINKAGE RECORD FOR RWDVCFG (POLICY CONFIG VALIDATION)
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*****************************************************************
000600* R018A0 04/09/1994 MWEETL  - INITIAL VERSION                     R018A0  
000700* R018B0 22/11/2009 JLIMHC  - ADDED WK-C-VCFG-FLAGGOLD TO MATCH   R018B0  
000800*                             THE NEW POLICY FLAG IN RWDPOL       R018B0  
000900*****************************************************************
001000 01  WK-C-VCFG-RECORD.
001100     05  WK-C-VCFG-POLICY.
001200         10  WK-C-VCFG-XPPERRUPEE  PIC 9(03)V99.
001300         10  WK-C-VCFG-MAXXPTXN    PIC 9(07).
001400         10  WK-C-VCFG-GOLDVAL     PIC 9(07).
001500         10  WK-C-VCFG-FLAGXP      PIC X(01).
001600         10  WK-C-VCFG-FLAGGOLD    PIC X(01).
001700         10  WK-C-VCFG-VERSION     PIC X(08).
001800         10  WK-C-VCFG-PERSONA-ENTRY OCCURS 3 TIMES.
001900             15  WK-C-VCFG-PERSONA-NAME PIC X(10).
002000             15  WK-C-VCFG-MULTIPLIER   PIC 9V99.
002100             15  WK-C-VCFG-CACLIMIT     PIC 9(07).
002200     05  WK-C-VCFG-OUTPUT.
002300         10  WK-C-VCFG-STATUS      PIC X(01).
002400             88  WK-C-VCFG-VALID            VALUE "Y".
002500             88  WK-C-VCFG-NOT-VALID        VALUE "N".
002600         10  WK-C-VCFG-ERRCD       PIC X(20).
002700*                                ALTERNATE VIEW BELOW - STATUS
002800*                                AND ERROR CODE AS ONE FIELD
002900     05  WK-C-VCFG-OUTPUT-R REDEFINES WK-C-VCFG-OUTPUT.
003000         10  WK-C-VCFG-OUTPUT-LINE PIC X(21).
