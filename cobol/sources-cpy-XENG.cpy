000100*****************************************************************
000200* XENG - LINKAGE RECORD FOR RWDXENG (REWARD ENGINE)
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*****************************************************************
000600* R019A0 04/09/1994 MWEETL  - INITIAL VERSION                     R019A0  
000700* R019B0 22/11/2009 JLIMHC  - ADDED WK-C-XENG-FLAGGOLD AND THE    R019B0  
000800*                             GOLD BRANCH TO THE REWARD OUTPUT    R019B0  
000900*****************************************************************
001000 01  WK-C-XENG-RECORD.
001100     05  WK-C-XENG-POLICY.
001200         10  WK-C-XENG-XPPERRUPEE  PIC 9(03)V99.
001300         10  WK-C-XENG-MAXXPTXN    PIC 9(07).
001400         10  WK-C-XENG-GOLDVAL     PIC 9(07).
001500         10  WK-C-XENG-FLAGXP      PIC X(01).
001600         10  WK-C-XENG-FLAGGOLD    PIC X(01).
001700         10  WK-C-XENG-PERSONA-ENTRY OCCURS 3 TIMES.
001800             15  WK-C-XENG-PERSONA-NAME PIC X(10).
001900             15  WK-C-XENG-MULTIPLIER   PIC 9V99.
002000             15  WK-C-XENG-CACLIMIT     PIC 9(07).
002100     05  WK-C-XENG-INPUT.
002200         10  WK-C-XENG-AMT         PIC S9(07)V99.
002300         10  WK-C-XENG-PERSONA-IN  PIC X(10).
002400         10  WK-C-XENG-TXNCNT-IN   PIC 9(07).
002500         10  WK-C-XENG-CACUSD-IN   PIC 9(07).
002600     05  WK-C-XENG-OUTPUT.
002700         10  WK-C-XENG-PERSONA-OUT PIC X(10).
002800         10  WK-C-XENG-TXNCNT-OUT  PIC 9(07).
002900         10  WK-C-XENG-XP          PIC 9(07).
003000         10  WK-C-XENG-RWDTYPE     PIC X(08).
003100         10  WK-C-XENG-RWDVAL      PIC 9(07).
003200         10  WK-C-XENG-REASON      PIC X(20).
003300         10  WK-C-XENG-CACUSD-BEFORE PIC 9(07).
003400         10  WK-C-XENG-CACLMT      PIC 9(07).
003500*                                ALTERNATE VIEW BELOW - REWARD
003600*                                TYPE AND VALUE AS ONE COMPARE
003700*                                AREA FOR THE CONTROL TOTALS
003800     05  WK-C-XENG-OUTPUT-R REDEFINES WK-C-XENG-OUTPUT.
003900         10  FILLER                PIC X(24).
004000         10  WK-C-XENG-TYPEVAL     PIC X(15).
004100         10  FILLER                PIC X(34).
