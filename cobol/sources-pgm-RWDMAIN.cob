000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.      RWDMAIN.
000400 AUTHOR.          MATILDA WEE TL.
000500 INSTALLATION.    ACCENTURE - CARDS AND PAYMENTS UNIT.
000600 DATE-WRITTEN.    04 SEP 1994.
000700 DATE-COMPILED.
000800 SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
000900*-----------------------------------------------------------------
001000*DESCRIPTION : MAIN BATCH DRIVER FOR THE REWARD DECISION JOB.
001100*              READS THE DAILY TRANSACTION FILE, DECIDES THE
001200*              REWARD FOR EACH ACCEPTED TRANSACTION (XP, A
001300*              CHECKOUT CREDIT OR A GOLD GRANT), AND PRODUCES
001400*              THE DECISION FILE, THE REJECT LISTING AND THE
001500*              END OF RUN CONTROL REPORT.  CALLS RWDVTXN TO EDIT
001600*              EACH TRANSACTION, RWDVPRS FOR THE PERSONA
001700*              OVERRIDE LOOKUP, RWDVCFG TO VALIDATE THE POLICY
001800*              PARAMETERS AND RWDXENG TO RUN THE DECISION LOGIC.
001900*-----------------------------------------------------------------
002000* HISTORY OF MODIFICATION:
002100*-----------------------------------------------------------------
002200* MOD.#  INIT   DATE        DESCRIPTION
002300* ------ ------ ----------  -----------------------------------
002400* R020A0 MWEETL 04/09/1994 - INITIAL VERSION                      R020A0  
002500* R020B0 KSOHBC 11/02/1995 - ADDED THE REJECT LISTING, WAS        R020B0  
002600*                           DISPLAY-ONLY BEFORE THIS CHANGE       R020B0  
002700* R020C0 KSOHBC 30/06/1996 - PERSONA CONTROL BREAK ADDED TO THE   R020C0  
002800*                           CONTROL REPORT                        R020C0  
002900* R020D0 TYKWANG 19/08/1998 - Y2K REVIEW - WS-DATE-YMD NOW        R020D0  
003000*                           CARRIES A 4-DIGIT CENTURY, DECISION   R020D0  
003100*                           ID BUILT FROM AN 8-DIGIT CCYYMMDD     R020D0  
003200* R020E0 TYKWANG 14/01/1999 - Y2K FOLLOW UP - CONFIRMED NO OTHER  R020E0  
003300*                           2-DIGIT YEAR FIELDS REMAIN IN THIS    R020E0  
003400*                           PROGRAM                               R020E0  
003500* R020F0 JLIMHC 09/10/2003 - UPSI-1 NOW SWITCHES THE PERSONA      R020F0  
003600*                           OVERRIDE TABLE ON/OFF WITHOUT A       R020F0  
003700*                           RECOMPILE, PER OPS REQUEST OPS3310    R020F0  
003800* R020G0 JLIMHC 22/11/2009 - GOLD GRANT BRANCH ADDED, FLAG CAME   R020G0  
003900*                           FROM RWDPOL FLAG-PREFER-GOLD          R020G0  
004000* R020H0 ACNFAM 24/06/2020 - RAISED THE IN-CORE TABLE SIZES FROM  R020H0
004100*                           5000 TO 20000 ENTRIES, BATCH VOLUME   R020H0
004200*                           HAD OUTGROWN THE OLD LIMIT            R020H0
004300* R020I0 ACNFAM 11/02/2021 - AUDIT FINDING AR-2217 - CONTROL      R020I0
004400*                           REPORT TOTALS WERE STILL TESTING FOR R020I0
004500*                           THE OLD "CASHBACK" RWDTYPE LITERAL,   R020I0
004600*                           CHECKOUT DECISIONS WERE NEVER BEING   R020I0
004700*                           COUNTED - CORRECTED TO MATCH RWDXENG  R020I0
004800*                           R019F0                                R020I0
004900* R020J0 ACNFAM 16/03/2021 - AUDIT FINDING AR-2264 - CONTROL        R020J0
005000*                           REPORT NEVER DECLARED RWDRPT, EVERY     R020J0
005100*                           FIELD D000/D100/D200 MOVED WAS          R020J0
005200*                           UNDECLARED - ADDED COPY RWDRPT TO       R020J0
005300*                           WK-C-COMMON.  ALSO FOUND THE PERSONA    R020J0
005400*                           BREAK TABLE WAS KEYED IN D000, AFTER    R020J0
005500*                           B000 HAD ALREADY FINISHED - PERSONA     R020J0
005600*                           COUNTS/VALUES WERE ALWAYS ZERO - KEY    R020J0
005700*                           MOVED TO A200, BEFORE B000 RUNS.        R020J0
005800*-----------------------------------------------------------------
005900        EJECT
006000***********************
006100 ENVIRONMENT DIVISION.
006200***********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006700                   UPSI-0 IS UPSI-SWITCH-0
006800                     ON  STATUS IS U0-ON
006900                     OFF STATUS IS U0-OFF
007000                   UPSI-1 IS UPSI-SWITCH-1
007100                     ON  STATUS IS U1-ON
007200                     OFF STATUS IS U1-OFF
007300                   UPSI-2 IS UPSI-SWITCH-2
007400                     ON  STATUS IS U2-ON
007500                     OFF STATUS IS U2-OFF.
007600*                        UPSI-1 ON = PERSONA OVERRIDE ENABLED
007700*                        UPSI-2 ON = ABNORMAL TERMINATION FLAG
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT RWDTRANF ASSIGN TO DATABASE-RWDTRANF
008100            ORGANIZATION      IS SEQUENTIAL
008200            FILE STATUS       IS WK-C-FILE-STATUS.
008300     SELECT RWDDECF  ASSIGN TO DATABASE-RWDDECF
008400            ORGANIZATION      IS SEQUENTIAL
008500            FILE STATUS       IS WK-C-FILE-STATUS.
008600     SELECT RWDREJF  ASSIGN TO DATABASE-RWDREJF
008700            ORGANIZATION      IS SEQUENTIAL
008800            FILE STATUS       IS WK-C-FILE-STATUS.
008900     SELECT RWDCTLR  ASSIGN TO DATABASE-RWDCTLR
009000            ORGANIZATION      IS SEQUENTIAL
009100            FILE STATUS       IS WK-C-FILE-STATUS.
009200***************
009300 DATA DIVISION.
009400***************
009500 FILE SECTION.
009600***************
009700 FD  RWDTRANF
009800     LABEL RECORDS ARE OMITTED
009900     RECORD CONTAINS 105 CHARACTERS
010000 DATA RECORD IS RWD-TRN-RECORD.
010100     COPY RWDTRN.
010200 FD  RWDDECF
010300     LABEL RECORDS ARE OMITTED
010400     RECORD CONTAINS 192 CHARACTERS
010500 DATA RECORD IS RWD-DEC-RECORD.
010600     COPY RWDDEC.
010700 FD  RWDREJF
010800     LABEL RECORDS ARE OMITTED
010900 DATA RECORD IS WK-C-REJECT-RECORD.
011000 01  WK-C-REJECT-RECORD.
011100     05  WK-C-REJ-TRN               PIC X(105).
011200     05  WK-C-REJ-REASON            PIC X(20).
011300     05  FILLER                     PIC X(05).
011400 FD  RWDCTLR
011500     LABEL RECORDS ARE OMITTED
011600     RECORD CONTAINS 132 CHARACTERS
011700 DATA RECORD IS WK-C-CTLR-RECORD.
011800 01  WK-C-CTLR-RECORD               PIC X(132).
011900************************
012000 WORKING-STORAGE SECTION.
012100************************
012200 01  FILLER                          PIC X(024) VALUE
012300     "** PROGRAM RWDMAIN **".
012400
012500* ------------------ PROGRAM WORKING STORAGE -------------------*
012600 01  WK-C-COMMON.
012700     COPY RWDCMWS.
012800
012900     COPY RWDPOL.
013000
013100     COPY RWDRPT.
013200
013300 01  WK-C-WORK-AREA.
013400     05  WK-C-FOUND                  PIC X(01) VALUE "Y".
013500     05  WK-C-NOT-FOUND               PIC X(01) VALUE "N".
013600     05  WK-C-TRANS-AT-END            PIC X(01) VALUE "N".
013700         88  WK-C-TRANS-EOF                     VALUE "Y".
013800     05  WK-C-DUP-FOUND               PIC X(01) VALUE "N".
013900         88  WK-C-IS-DUPLICATE                  VALUE "Y".
014000     05  WK-C-OVERRIDE-ON             PIC X(01) VALUE "N".
014100         88  WK-C-OVERRIDE-ENABLED              VALUE "Y".
014200     05  WK-N-SUB                     PIC S9(08) COMP VALUE ZERO.
014300     05  WK-N-USER-SUB                PIC S9(08) COMP VALUE ZERO.
014400     05  WK-N-DEC-SUB                 PIC S9(08) COMP VALUE ZERO.
014500     05  WK-N-PT-SUB                  PIC S9(08) COMP VALUE ZERO.
014600     05  WK-N-USER-FOUND-AT           PIC S9(08) COMP VALUE ZERO.
014700     05  WK-N-DEC-FOUND-AT            PIC S9(08) COMP VALUE ZERO.
014800     05  FILLER                       PIC X(04).
014900
015000 01  WK-C-USER-TABLE.
015100     05  WK-N-USER-COUNT              PIC S9(08) COMP VALUE ZERO.
015200     05  FILLER                       PIC X(04).
015300     05  WK-C-USER-ENTRY OCCURS 20000 TIMES.
015400         10  WK-C-USER-USRID          PIC X(20).
015500         10  WK-C-USER-PERSONA        PIC X(10).
015600         10  WK-C-USER-TXNCNT         PIC 9(07).
015700         10  WK-C-USER-CACUSD         PIC 9(07).
015800         10  WK-C-USER-CACDTE         PIC 9(08).
015900
016000 01  WK-C-DECISION-TABLE.
016100     05  WK-N-DECISION-COUNT          PIC S9(08) COMP VALUE ZERO.
016200     05  FILLER                       PIC X(04).
016300     05  WK-C-DEC-ENTRY OCCURS 20000 TIMES.
016400         10  WK-C-DEC-KEY             PIC X(60).
016500         10  WK-C-DEC-DECID           PIC X(36).
016600         10  WK-C-DEC-POLVER          PIC X(08).
016700         10  WK-C-DEC-RWDTYPE         PIC X(08).
016800         10  WK-C-DEC-RWDVAL          PIC 9(07).
016900         10  WK-C-DEC-XP              PIC 9(07).
017000         10  WK-C-DEC-REASON          PIC X(20).
017100         10  WK-C-DEC-PERSONA         PIC X(10).
017200         10  WK-C-DEC-CACUSD          PIC 9(07).
017300         10  WK-C-DEC-CACLMT          PIC 9(07).
017400
017500 01  WK-C-TOTALS.
017600     05  WK-N-TOT-READ                PIC S9(09) COMP VALUE ZERO.
017700     05  WK-N-TOT-REJECTED            PIC S9(09) COMP VALUE ZERO.
017800     05  WK-N-TOT-DUPLICATE           PIC S9(09) COMP VALUE ZERO.
017900     05  WK-N-TOT-ISSUED              PIC S9(09) COMP VALUE ZERO.
018000     05  WK-N-TOT-XP-CNT              PIC S9(09) COMP VALUE ZERO.
018100     05  WK-N-TOT-XP-VAL              PIC S9(09) COMP VALUE ZERO.
018200     05  WK-N-TOT-CHKOUT-CNT          PIC S9(09) COMP VALUE ZERO.
018300     05  WK-N-TOT-CHKOUT-VAL          PIC S9(09) COMP VALUE ZERO.
018400     05  WK-N-TOT-GOLD-CNT            PIC S9(09) COMP VALUE ZERO.
018500     05  WK-N-TOT-GOLD-VAL            PIC S9(09) COMP VALUE ZERO.
018600     05  WK-N-TOT-CACEXC-CNT          PIC S9(09) COMP VALUE ZERO.
018700     05  FILLER                       PIC X(04).
018800
018900 01  WK-C-PERSONA-TOTALS.
019000     05  WK-C-PT-ENTRY OCCURS 3 TIMES.
019100         10  WK-C-PT-NAME             PIC X(10).
019200         10  WK-N-PT-COUNT            PIC S9(09) COMP VALUE ZERO.
019300         10  WK-N-PT-VALUE            PIC S9(09) COMP VALUE ZERO.
019400     05  FILLER                       PIC X(04).
019500
019600 01  WS-DATE                          PIC X(08).
019700 01  WS-DATE-YYMD.
019800     05  WS-DATE-CEN                  PIC X(02) VALUE "20".
019900     05  WS-DATE-YMD                  PIC X(06).
020000 01  WS-DATE-YMD-R REDEFINES WS-DATE-YYMD.
020100     05  WS-DATE-CC                   PIC 9(02).
020200     05  WS-DATE-YY                   PIC 9(02).
020300     05  WS-DATE-MM                   PIC 9(02).
020400     05  WS-DATE-DD                   PIC 9(02).
020500 01  WK-N-RUN-TIME                    PIC 9(06).
020600
020700 01  WK-C-DECID-BUILD.
020800     05  WK-C-DECID-PFX               PIC X(03) VALUE "RWD".
020900     05  WK-C-DECID-DATE              PIC 9(08).
021000     05  WK-C-DECID-DASH1             PIC X(01) VALUE "-".
021100     05  WK-C-DECID-TIME              PIC 9(06).
021200     05  WK-C-DECID-DASH2             PIC X(01) VALUE "-".
021300     05  WK-C-DECID-SEQ               PIC 9(09).
021400     05  FILLER                       PIC X(08) VALUE SPACES.
021500
021600*------------------- LOCAL DATA AREA -----------------------*
021700     COPY VTXN.
021800     COPY VPRS.
021900     COPY VCFG.
022000     COPY XENG.
022100
022200****************************
022300 PROCEDURE DIVISION.
022400****************************
022500 MAIN-MODULE.
022600     PERFORM A000-START-PROGRAM-ROUTINE
022700        THRU A099-START-PROGRAM-ROUTINE-EX.
022800     PERFORM A100-VALIDATE-POLICY
022900        THRU A199-VALIDATE-POLICY-EX.
023000     PERFORM A200-LOAD-OVERRIDE-TABLE
023100        THRU A299-LOAD-OVERRIDE-TABLE-EX.
023200     PERFORM B000-MAIN-PROCESSING
023300        THRU B999-MAIN-PROCESSING-EX.
023400     PERFORM D000-PRODUCE-CONTROL-REPORT
023500        THRU D999-PRODUCE-CONTROL-REPORT-EX.
023600     PERFORM Z000-END-PROGRAM-ROUTINE
023700        THRU Z999-END-PROGRAM-ROUTINE-EX.
023800     GOBACK.
023900
024000*-----------------------------------------------------------------
024100 A000-START-PROGRAM-ROUTINE.
024200*-----------------------------------------------------------------
024300     MOVE "RWDMAIN " TO WK-C-PROGRAM-NAME.
024400     ACCEPT WS-DATE-YMD FROM DATE.
024500     IF WS-DATE-YY > 70
024600        MOVE 19 TO WS-DATE-CC
024700     ELSE
024800        MOVE 20 TO WS-DATE-CC.
024900     ACCEPT WK-N-RUN-TIME FROM TIME.
025000     MOVE WS-DATE-CC TO WK-C-RUN-DATE(1:2).
025100     MOVE WS-DATE-YY TO WK-C-RUN-DATE(3:2).
025200     MOVE WS-DATE-MM TO WK-C-RUN-DATE(5:2).
025300     MOVE WS-DATE-DD TO WK-C-RUN-DATE(7:2).
025400
025500     IF UPSI-SWITCH-1 = U1-ON
025600        MOVE "Y" TO WK-C-OVERRIDE-ON
025700     ELSE
025800        MOVE "N" TO WK-C-OVERRIDE-ON
025900     END-IF.
026000
026100     OPEN INPUT  RWDTRANF.
026200     IF NOT WK-C-SUCCESSFUL
026300        DISPLAY "RWDMAIN - OPEN FILE ERROR - RWDTRANF"
026400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026500        GO TO Y900-ABNORMAL-TERMINATION
026600     END-IF.
026700     OPEN OUTPUT RWDDECF.
026800     OPEN OUTPUT RWDREJF.
026900     OPEN OUTPUT RWDCTLR.
027000*-----------------------------------------------------------------
027100 A099-START-PROGRAM-ROUTINE-EX.
027200*-----------------------------------------------------------------
027300     EXIT.
027400
027500*-----------------------------------------------------------------
027600 A100-VALIDATE-POLICY.
027700*-----------------------------------------------------------------
027800     MOVE RWD-POL-XPPERRUPEE  TO WK-C-VCFG-XPPERRUPEE.
027900     MOVE RWD-POL-MAXXPTXN    TO WK-C-VCFG-MAXXPTXN.
028000     MOVE RWD-POL-GOLDVAL     TO WK-C-VCFG-GOLDVAL.
028100     MOVE RWD-POL-FLAGXP      TO WK-C-VCFG-FLAGXP.
028200     MOVE RWD-POL-FLAGGOLD    TO WK-C-VCFG-FLAGGOLD.
028300     MOVE RWD-POL-VERSION     TO WK-C-VCFG-VERSION.
028400     MOVE RWD-POL-PERSONA-ENTRY TO WK-C-VCFG-PERSONA-ENTRY.
028500     INITIALIZE WK-C-VCFG-OUTPUT.
028600     CALL "RWDVCFG" USING WK-C-VCFG-RECORD.
028700     IF WK-C-VCFG-NOT-VALID
028800        DISPLAY "RWDMAIN - POLICY CONFIGURATION INVALID"
028900        DISPLAY "REASON  - " WK-C-VCFG-ERRCD
029000        GO TO Y900-ABNORMAL-TERMINATION
029100     END-IF.
029200*-----------------------------------------------------------------
029300 A199-VALIDATE-POLICY-EX.
029400*-----------------------------------------------------------------
029500     EXIT.
029600
029700*-----------------------------------------------------------------
029800 A200-LOAD-OVERRIDE-TABLE.
029900*-----------------------------------------------------------------
030000     INITIALIZE WK-C-VPRS-RECORD.
030100     MOVE "L" TO WK-C-VPRS-FUNCTION.
030200     MOVE WK-C-OVERRIDE-ON TO WK-C-VPRS-ENABLED.
030300     CALL "RWDVPRS" USING WK-C-VPRS-RECORD.
030400     IF WK-C-VPRS-FS NOT = "00" AND WK-C-VPRS-FS NOT = "10"
030500        DISPLAY "RWDMAIN - OVERRIDE TABLE LOAD ERROR"
030600        DISPLAY "FILE STATUS IS " WK-C-VPRS-FS
030700     END-IF.
030800*    AR-2264 - THE PERSONA CONTROL-BREAK TABLE MUST BE KEYED      R020J0
030900*    BEFORE B000-MAIN-PROCESSING RUNS, NOT AFTER - C700 LOOKS     R020J0
031000*    UP WK-C-PT-NAME(SUB) FOR EVERY DECISION IN THE LOOP.         R020J0
031100     MOVE "NEW"       TO WK-C-PT-NAME(1).
031200     MOVE "RETURNING" TO WK-C-PT-NAME(2).
031300     MOVE "POWER"     TO WK-C-PT-NAME(3).
031400*-----------------------------------------------------------------
031500 A299-LOAD-OVERRIDE-TABLE-EX.
031600*-----------------------------------------------------------------
031700     EXIT.
031800
031900*-----------------------------------------------------------------
032000 B000-MAIN-PROCESSING.
032100*-----------------------------------------------------------------
032200     PERFORM C900-READ-TRANSACTION
032300        THRU C900-READ-TRANSACTION-EX.
032400     PERFORM C000-PROCESS-ONE-TRANSACTION
032500        THRU C099-PROCESS-ONE-TRANSACTION-EX
032600        UNTIL WK-C-TRANS-EOF.
032700*-----------------------------------------------------------------
032800 B999-MAIN-PROCESSING-EX.
032900*-----------------------------------------------------------------
033000     EXIT.
033100
033200*-----------------------------------------------------------------
033300 C000-PROCESS-ONE-TRANSACTION.
033400*-----------------------------------------------------------------
033500     ADD 1 TO WK-N-TOT-READ.
033600     PERFORM C100-VALIDATE-TRANSACTION
033700        THRU C100-VALIDATE-TRANSACTION-EX.
033800     IF WK-C-VTXN-IS-INVALID
033900        PERFORM C150-WRITE-REJECT
034000           THRU C150-WRITE-REJECT-EX
034100     ELSE
034200        PERFORM C200-CHECK-IDEMPOTENCY
034300           THRU C200-CHECK-IDEMPOTENCY-EX
034400        IF WK-C-IS-DUPLICATE
034500           PERFORM C250-REPLAY-DECISION
034600              THRU C250-REPLAY-DECISION-EX
034700        ELSE
034800           PERFORM C300-RESOLVE-PERSONA
034900              THRU C300-RESOLVE-PERSONA-EX
035000           PERFORM C400-RUN-REWARD-ENGINE
035100              THRU C400-RUN-REWARD-ENGINE-EX
035200           PERFORM C500-UPDATE-USER-STATE
035300              THRU C500-UPDATE-USER-STATE-EX
035400           PERFORM C600-WRITE-DECISION
035500              THRU C600-WRITE-DECISION-EX
035600        END-IF
035700     END-IF.
035800     PERFORM C900-READ-TRANSACTION
035900        THRU C900-READ-TRANSACTION-EX.
036000*-----------------------------------------------------------------
036100 C099-PROCESS-ONE-TRANSACTION-EX.
036200*-----------------------------------------------------------------
036300     EXIT.
036400
036500*-----------------------------------------------------------------
036600 C100-VALIDATE-TRANSACTION.
036700*-----------------------------------------------------------------
036800     INITIALIZE WK-C-VTXN-RECORD.
036900     MOVE RWD-TRN-TXNID TO WK-C-VTXN-TXNID.
037000     MOVE RWD-TRN-USRID TO WK-C-VTXN-USRID.
037100     MOVE RWD-TRN-MCHID TO WK-C-VTXN-MCHID.
037200     MOVE RWD-TRN-AMT   TO WK-C-VTXN-AMT.
037300     MOVE RWD-TRN-TYPE  TO WK-C-VTXN-TYPE.
037400     MOVE RWD-TRN-TMSTP TO WK-C-VTXN-TMSTP.
037500     CALL "RWDVTXN" USING WK-C-VTXN-RECORD.
037600     IF WK-C-VTXN-IS-INVALID
037700        ADD 1 TO WK-N-TOT-REJECTED
037800     ELSE
037900        MOVE WK-C-VTXN-TXNID TO RWD-TRN-TXNID
038000        MOVE WK-C-VTXN-USRID TO RWD-TRN-USRID
038100        MOVE WK-C-VTXN-MCHID TO RWD-TRN-MCHID
038200     END-IF.
038300*-----------------------------------------------------------------
038400 C100-VALIDATE-TRANSACTION-EX.
038500*-----------------------------------------------------------------
038600     EXIT.
038700
038800*-----------------------------------------------------------------
038900 C150-WRITE-REJECT.
039000*-----------------------------------------------------------------
039100     MOVE SPACES         TO WK-C-REJECT-RECORD.
039200     MOVE RWD-TRN-RECORD TO WK-C-REJ-TRN.
039300     MOVE WK-C-VTXN-REASON TO WK-C-REJ-REASON.
039400     WRITE WK-C-REJECT-RECORD.
039500*-----------------------------------------------------------------
039600 C150-WRITE-REJECT-EX.
039700*-----------------------------------------------------------------
039800     EXIT.
039900
040000*-----------------------------------------------------------------
040100 C200-CHECK-IDEMPOTENCY.
040200*-----------------------------------------------------------------
040300     MOVE "N" TO WK-C-DUP-FOUND.
040400     MOVE ZERO TO WK-N-DEC-FOUND-AT.
040500     IF WK-N-DECISION-COUNT > 0
040600        PERFORM C210-SCAN-DECISION-TABLE
040700           THRU C210-SCAN-DECISION-TABLE-EX
040800           VARYING WK-N-DEC-SUB FROM 1 BY 1
040900           UNTIL WK-N-DEC-SUB > WK-N-DECISION-COUNT
041000              OR WK-C-DUP-FOUND = "Y"
041100     END-IF.
041200*-----------------------------------------------------------------
041300 C200-CHECK-IDEMPOTENCY-EX.
041400*-----------------------------------------------------------------
041500     EXIT.
041600
041700*-----------------------------------------------------------------
041800 C210-SCAN-DECISION-TABLE.
041900*-----------------------------------------------------------------
042000     IF WK-C-DEC-KEY(WK-N-DEC-SUB) = RWD-TRN-KEY
042100        MOVE "Y" TO WK-C-DUP-FOUND
042200        MOVE WK-N-DEC-SUB TO WK-N-DEC-FOUND-AT
042300     END-IF.
042400*-----------------------------------------------------------------
042500 C210-SCAN-DECISION-TABLE-EX.
042600*-----------------------------------------------------------------
042700     EXIT.
042800
042900*-----------------------------------------------------------------
043000 C250-REPLAY-DECISION.
043100*-----------------------------------------------------------------
043200     ADD 1 TO WK-N-TOT-DUPLICATE.
043300     MOVE SPACES TO RWD-DEC-RECORD.
043400     MOVE RWD-TRN-TXNID            TO RWD-DEC-TXNID.
043500     MOVE RWD-TRN-USRID            TO RWD-DEC-USRID.
043600     MOVE RWD-TRN-MCHID            TO RWD-DEC-MCHID.
043700     MOVE WK-C-DEC-DECID(WK-N-DEC-FOUND-AT)   TO RWD-DEC-DECID.
043800     MOVE WK-C-DEC-POLVER(WK-N-DEC-FOUND-AT)  TO RWD-DEC-POLVER.
043900     MOVE WK-C-DEC-RWDTYPE(WK-N-DEC-FOUND-AT) TO RWD-DEC-RWDTYPE.
044000     MOVE WK-C-DEC-RWDVAL(WK-N-DEC-FOUND-AT)  TO RWD-DEC-RWDVAL.
044100     MOVE WK-C-DEC-XP(WK-N-DEC-FOUND-AT)       TO RWD-DEC-XP.
044200     MOVE WK-C-DEC-REASON(WK-N-DEC-FOUND-AT)  TO RWD-DEC-REASON.
044300     MOVE WK-C-DEC-PERSONA(WK-N-DEC-FOUND-AT) TO RWD-DEC-PERSONA.
044400     MOVE WK-C-DEC-CACUSD(WK-N-DEC-FOUND-AT)  TO RWD-DEC-CACUSD.
044500     MOVE WK-C-DEC-CACLMT(WK-N-DEC-FOUND-AT)  TO RWD-DEC-CACLMT.
044600     WRITE RWD-DEC-RECORD.
044700*-----------------------------------------------------------------
044800 C250-REPLAY-DECISION-EX.
044900*-----------------------------------------------------------------
045000     EXIT.
045100
045200*-----------------------------------------------------------------
045300 C300-RESOLVE-PERSONA.
045400*-----------------------------------------------------------------
045500     INITIALIZE WK-C-VPRS-RECORD.
045600     MOVE "Q" TO WK-C-VPRS-FUNCTION.
045700     MOVE WK-C-OVERRIDE-ON TO WK-C-VPRS-ENABLED.
045800     MOVE RWD-TRN-USRID    TO WK-C-VPRS-USRID.
045900     CALL "RWDVPRS" USING WK-C-VPRS-RECORD.
046000
046100     MOVE "N" TO WK-C-FOUND.
046200     MOVE ZERO TO WK-N-USER-FOUND-AT.
046300     IF WK-N-USER-COUNT > 0
046400        PERFORM C310-SCAN-USER-TABLE
046500           THRU C310-SCAN-USER-TABLE-EX
046600           VARYING WK-N-USER-SUB FROM 1 BY 1
046700           UNTIL WK-N-USER-SUB > WK-N-USER-COUNT
046800              OR WK-C-FOUND = "Y"
046900     END-IF.
047000
047100     IF WK-C-VPRS-OVERRIDE-FOUND
047200        MOVE WK-C-VPRS-PERSONA TO WK-C-XENG-PERSONA-IN
047300     ELSE
047400        IF WK-C-FOUND = "Y"
047500           MOVE WK-C-USER-PERSONA(WK-N-USER-FOUND-AT)
047600                              TO WK-C-XENG-PERSONA-IN
047700        ELSE
047800           MOVE "NEW"         TO WK-C-XENG-PERSONA-IN
047900        END-IF
048000     END-IF.
048100     IF WK-C-XENG-PERSONA-IN NOT = "NEW"
048200        AND WK-C-XENG-PERSONA-IN NOT = "RETURNING"
048300        AND WK-C-XENG-PERSONA-IN NOT = "POWER"
048400        MOVE "NEW" TO WK-C-XENG-PERSONA-IN
048500     END-IF.
048600
048700     IF WK-C-FOUND = "Y"
048800        MOVE WK-C-USER-TXNCNT(WK-N-USER-FOUND-AT)
048900                               TO WK-C-XENG-TXNCNT-IN
049000        IF WK-C-USER-CACUSD(WK-N-USER-FOUND-AT) NOT NUMERIC
049100           MOVE ZERO TO WK-C-XENG-CACUSD-IN
049200        ELSE
049300           MOVE WK-C-USER-CACUSD(WK-N-USER-FOUND-AT)
049400                               TO WK-C-XENG-CACUSD-IN
049500        END-IF
049600     ELSE
049700        MOVE ZERO TO WK-C-XENG-TXNCNT-IN
049800        MOVE ZERO TO WK-C-XENG-CACUSD-IN
049900     END-IF.
050000*-----------------------------------------------------------------
050100 C300-RESOLVE-PERSONA-EX.
050200*-----------------------------------------------------------------
050300     EXIT.
050400
050500*-----------------------------------------------------------------
050600 C310-SCAN-USER-TABLE.
050700*-----------------------------------------------------------------
050800     IF WK-C-USER-USRID(WK-N-USER-SUB) = RWD-TRN-USRID
050900        MOVE "Y" TO WK-C-FOUND
051000        MOVE WK-N-USER-SUB TO WK-N-USER-FOUND-AT
051100     END-IF.
051200*-----------------------------------------------------------------
051300 C310-SCAN-USER-TABLE-EX.
051400*-----------------------------------------------------------------
051500     EXIT.
051600
051700*-----------------------------------------------------------------
051800 C400-RUN-REWARD-ENGINE.
051900*-----------------------------------------------------------------
052000     MOVE WK-C-VCFG-XPPERRUPEE TO WK-C-XENG-XPPERRUPEE.
052100     MOVE WK-C-VCFG-MAXXPTXN   TO WK-C-XENG-MAXXPTXN.
052200     MOVE WK-C-VCFG-GOLDVAL    TO WK-C-XENG-GOLDVAL.
052300     MOVE WK-C-VCFG-FLAGXP     TO WK-C-XENG-FLAGXP.
052400     MOVE WK-C-VCFG-FLAGGOLD   TO WK-C-XENG-FLAGGOLD.
052500     MOVE WK-C-VCFG-PERSONA-ENTRY TO WK-C-XENG-PERSONA-ENTRY.
052600     MOVE RWD-TRN-AMT      TO WK-C-XENG-AMT.
052700     CALL "RWDXENG" USING WK-C-XENG-RECORD.
052800*-----------------------------------------------------------------
052900 C400-RUN-REWARD-ENGINE-EX.
053000*-----------------------------------------------------------------
053100     EXIT.
053200
053300*-----------------------------------------------------------------
053400 C500-UPDATE-USER-STATE.
053500*-----------------------------------------------------------------
053600     IF WK-C-FOUND = "N"
053700        ADD 1 TO WK-N-USER-COUNT
053800        MOVE WK-N-USER-COUNT TO WK-N-USER-FOUND-AT
053900        MOVE RWD-TRN-USRID TO WK-C-USER-USRID(WK-N-USER-FOUND-AT)
054000     END-IF.
054100     MOVE WK-C-XENG-PERSONA-OUT
054200                        TO WK-C-USER-PERSONA(WK-N-USER-FOUND-AT).
054300     MOVE WK-C-XENG-TXNCNT-OUT
054400                        TO WK-C-USER-TXNCNT(WK-N-USER-FOUND-AT).
054500     COMPUTE WK-C-USER-CACUSD(WK-N-USER-FOUND-AT) =
054600        WK-C-XENG-CACUSD-BEFORE + WK-C-XENG-RWDVAL.
054700     MOVE WK-C-RUN-DATE TO WK-C-USER-CACDTE(WK-N-USER-FOUND-AT).
054800*-----------------------------------------------------------------
054900 C500-UPDATE-USER-STATE-EX.
055000*-----------------------------------------------------------------
055100     EXIT.
055200
055300*-----------------------------------------------------------------
055400 C600-WRITE-DECISION.
055500*-----------------------------------------------------------------
055600     ADD 1 TO WK-N-DECISION-COUNT.
055700     MOVE WK-N-DECISION-COUNT TO WK-N-DEC-SUB.
055800     ADD 1 TO WK-C-DECID-SEQ.
055900     MOVE WK-C-RUN-DATE  TO WK-C-DECID-DATE.
056000     MOVE WK-N-RUN-TIME  TO WK-C-DECID-TIME.
056100
056200 MOVE RWD-TRN-KEY            TO WK-C-DEC-KEY(WK-N-DEC-SUB).
056300 MOVE WK-C-DECID-BUILD       TO WK-C-DEC-DECID(WK-N-DEC-SUB).
056400 MOVE WK-C-VCFG-VERSION      TO WK-C-DEC-POLVER(WK-N-DEC-SUB).
056500 MOVE WK-C-XENG-RWDTYPE      TO WK-C-DEC-RWDTYPE(WK-N-DEC-SUB).
056600 MOVE WK-C-XENG-RWDVAL       TO WK-C-DEC-RWDVAL(WK-N-DEC-SUB).
056700 MOVE WK-C-XENG-XP           TO WK-C-DEC-XP(WK-N-DEC-SUB).
056800 MOVE WK-C-XENG-REASON       TO WK-C-DEC-REASON(WK-N-DEC-SUB).
056900 MOVE WK-C-XENG-PERSONA-OUT  TO WK-C-DEC-PERSONA(WK-N-DEC-SUB).
057000 MOVE WK-C-XENG-CACUSD-BEFORE
057100                             TO WK-C-DEC-CACUSD(WK-N-DEC-SUB).
057200 MOVE WK-C-XENG-CACLMT       TO WK-C-DEC-CACLMT(WK-N-DEC-SUB).
057300
057400     MOVE SPACES                 TO RWD-DEC-RECORD.
057500     MOVE RWD-TRN-TXNID           TO RWD-DEC-TXNID.
057600     MOVE RWD-TRN-USRID           TO RWD-DEC-USRID.
057700     MOVE RWD-TRN-MCHID           TO RWD-DEC-MCHID.
057800     MOVE WK-C-DEC-DECID(WK-N-DEC-SUB)   TO RWD-DEC-DECID.
057900     MOVE WK-C-DEC-POLVER(WK-N-DEC-SUB)  TO RWD-DEC-POLVER.
058000     MOVE WK-C-DEC-RWDTYPE(WK-N-DEC-SUB) TO RWD-DEC-RWDTYPE.
058100     MOVE WK-C-DEC-RWDVAL(WK-N-DEC-SUB)  TO RWD-DEC-RWDVAL.
058200     MOVE WK-C-DEC-XP(WK-N-DEC-SUB)      TO RWD-DEC-XP.
058300     MOVE WK-C-DEC-REASON(WK-N-DEC-SUB)  TO RWD-DEC-REASON.
058400     MOVE WK-C-DEC-PERSONA(WK-N-DEC-SUB) TO RWD-DEC-PERSONA.
058500     MOVE WK-C-DEC-CACUSD(WK-N-DEC-SUB)  TO RWD-DEC-CACUSD.
058600     MOVE WK-C-DEC-CACLMT(WK-N-DEC-SUB)  TO RWD-DEC-CACLMT.
058700     WRITE RWD-DEC-RECORD.
058800
058900     ADD 1 TO WK-N-TOT-ISSUED.
059000     EVALUATE TRUE
059100        WHEN WK-C-XENG-REASON = "DAILY_CAC_EXCEEDED"
059200           ADD 1 TO WK-N-TOT-CACEXC-CNT
059300        WHEN WK-C-XENG-RWDTYPE = "GOLD"
059400           ADD 1 TO WK-N-TOT-GOLD-CNT
059500           ADD WK-C-XENG-RWDVAL TO WK-N-TOT-GOLD-VAL
059600        WHEN WK-C-XENG-RWDTYPE = "CHECKOUT"
059700           ADD 1 TO WK-N-TOT-CHKOUT-CNT
059800           ADD WK-C-XENG-RWDVAL TO WK-N-TOT-CHKOUT-VAL
059900        WHEN OTHER
060000           ADD 1 TO WK-N-TOT-XP-CNT
060100           ADD WK-C-XENG-XP TO WK-N-TOT-XP-VAL
060200     END-EVALUATE.
060300
060400     PERFORM C700-UPDATE-PERSONA-TOTALS
060500        THRU C700-UPDATE-PERSONA-TOTALS-EX.
060600*-----------------------------------------------------------------
060700 C600-WRITE-DECISION-EX.
060800*-----------------------------------------------------------------
060900     EXIT.
061000
061100*-----------------------------------------------------------------
061200 C700-UPDATE-PERSONA-TOTALS.
061300*-----------------------------------------------------------------
061400     PERFORM C710-BUMP-PERSONA-ENTRY
061500        THRU C710-BUMP-PERSONA-ENTRY-EX
061600        VARYING WK-N-PT-SUB FROM 1 BY 1 UNTIL WK-N-PT-SUB > 3.
061700*-----------------------------------------------------------------
061800 C700-UPDATE-PERSONA-TOTALS-EX.
061900*-----------------------------------------------------------------
062000     EXIT.
062100
062200*-----------------------------------------------------------------
062300 C710-BUMP-PERSONA-ENTRY.
062400*-----------------------------------------------------------------
062500     IF WK-C-PT-NAME(WK-N-PT-SUB) = WK-C-XENG-PERSONA-OUT
062600        ADD 1 TO WK-N-PT-COUNT(WK-N-PT-SUB)
062700        ADD WK-C-XENG-RWDVAL TO WK-N-PT-VALUE(WK-N-PT-SUB)
062800     END-IF.
062900*-----------------------------------------------------------------
063000 C710-BUMP-PERSONA-ENTRY-EX.
063100*-----------------------------------------------------------------
063200     EXIT.
063300
063400*-----------------------------------------------------------------
063500 C900-READ-TRANSACTION.
063600*-----------------------------------------------------------------
063700     READ RWDTRANF
063800        AT END MOVE "Y" TO WK-C-TRANS-AT-END
063900     END-READ.
064000*-----------------------------------------------------------------
064100 C900-READ-TRANSACTION-EX.
064200*-----------------------------------------------------------------
064300     EXIT.
064400
064500*-----------------------------------------------------------------
064600 D000-PRODUCE-CONTROL-REPORT.
064700*-----------------------------------------------------------------
064800     MOVE SPACES TO WK-C-CTLR-RECORD.
064900     INITIALIZE RWD-RPT-HEADING1.
065000     MOVE WK-C-VCFG-VERSION TO RWD-RPT-H1-POLVER.
065100     STRING WS-DATE-CC WS-DATE-YY "-" WS-DATE-MM "-" WS-DATE-DD
065200         DELIMITED BY SIZE INTO RWD-RPT-H1-RUNDTE.
065300     MOVE RWD-RPT-HEADING1 TO WK-C-CTLR-RECORD.
065400     WRITE WK-C-CTLR-RECORD.
065500
065600     PERFORM D100-PRINT-DETAIL-LINE
065700        THRU D100-PRINT-DETAIL-LINE-EX.
065800
065900*    WK-C-PT-NAME IS KEYED BY A200 BEFORE B000 RUNS - SEE         R020J0
066000*    A200-LOAD-OVERRIDE-TABLE - NOT RE-KEYED HERE, OR THE         R020J0
066100*    ACCUMULATED PERSONA COUNTS/VALUES WOULD BE LOST.             R020J0
066200     PERFORM D200-PRINT-PERSONA-LINE
066300        THRU D200-PRINT-PERSONA-LINE-EX
066400        VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 3.
066500*-----------------------------------------------------------------
066600 D999-PRODUCE-CONTROL-REPORT-EX.
066700*-----------------------------------------------------------------
066800     EXIT.
066900
067000*-----------------------------------------------------------------
067100 D100-PRINT-DETAIL-LINE.
067200*-----------------------------------------------------------------
067300     INITIALIZE RWD-RPT-DETAIL.
067400     MOVE "RECORDS READ"            TO RWD-RPT-D-LABEL.
067500     MOVE WK-N-TOT-READ             TO RWD-RPT-D-COUNT.
067600     MOVE RWD-RPT-DETAIL TO WK-C-CTLR-RECORD.
067700     WRITE WK-C-CTLR-RECORD.
067800
067900     INITIALIZE RWD-RPT-DETAIL.
068000     MOVE "RECORDS REJECTED"        TO RWD-RPT-D-LABEL.
068100     MOVE WK-N-TOT-REJECTED         TO RWD-RPT-D-COUNT.
068200     MOVE RWD-RPT-DETAIL TO WK-C-CTLR-RECORD.
068300     WRITE WK-C-CTLR-RECORD.
068400
068500     INITIALIZE RWD-RPT-DETAIL.
068600     MOVE "DUPLICATES REPLAYED"     TO RWD-RPT-D-LABEL.
068700     MOVE WK-N-TOT-DUPLICATE        TO RWD-RPT-D-COUNT.
068800     MOVE RWD-RPT-DETAIL TO WK-C-CTLR-RECORD.
068900     WRITE WK-C-CTLR-RECORD.
069000
069100     INITIALIZE RWD-RPT-DETAIL.
069200     MOVE "DECISIONS ISSUED"        TO RWD-RPT-D-LABEL.
069300     MOVE WK-N-TOT-ISSUED           TO RWD-RPT-D-COUNT.
069400     MOVE RWD-RPT-DETAIL TO WK-C-CTLR-RECORD.
069500     WRITE WK-C-CTLR-RECORD.
069600
069700     INITIALIZE RWD-RPT-DETAIL.
069800     MOVE "XP DECISIONS"            TO RWD-RPT-D-LABEL.
069900     MOVE WK-N-TOT-XP-CNT            TO RWD-RPT-D-COUNT.
070000     MOVE "TOTAL XP VALUE"          TO RWD-RPT-D-LABEL2.
070100     MOVE WK-N-TOT-XP-VAL            TO RWD-RPT-D-AMOUNT.
070200     MOVE RWD-RPT-DETAIL TO WK-C-CTLR-RECORD.
070300     WRITE WK-C-CTLR-RECORD.
070400
070500     INITIALIZE RWD-RPT-DETAIL.
070600     MOVE "CHECKOUT DECISIONS"      TO RWD-RPT-D-LABEL.
070700     MOVE WK-N-TOT-CHKOUT-CNT        TO RWD-RPT-D-COUNT.
070800     MOVE "TOTAL CHECKOUT VALUE"    TO RWD-RPT-D-LABEL2.
070900     MOVE WK-N-TOT-CHKOUT-VAL        TO RWD-RPT-D-AMOUNT.
071000     MOVE RWD-RPT-DETAIL TO WK-C-CTLR-RECORD.
071100     WRITE WK-C-CTLR-RECORD.
071200
071300     INITIALIZE RWD-RPT-DETAIL.
071400     MOVE "GOLD DECISIONS"          TO RWD-RPT-D-LABEL.
071500     MOVE WK-N-TOT-GOLD-CNT           TO RWD-RPT-D-COUNT.
071600     MOVE "TOTAL GOLD VALUE"        TO RWD-RPT-D-LABEL2.
071700     MOVE WK-N-TOT-GOLD-VAL           TO RWD-RPT-D-AMOUNT.
071800     MOVE RWD-RPT-DETAIL TO WK-C-CTLR-RECORD.
071900     WRITE WK-C-CTLR-RECORD.
072000
072100     INITIALIZE RWD-RPT-DETAIL.
072200     MOVE "CAC-EXCEEDED DECISIONS"  TO RWD-RPT-D-LABEL.
072300     MOVE WK-N-TOT-CACEXC-CNT        TO RWD-RPT-D-COUNT.
072400     MOVE RWD-RPT-DETAIL TO WK-C-CTLR-RECORD.
072500     WRITE WK-C-CTLR-RECORD.
072600*-----------------------------------------------------------------
072700 D100-PRINT-DETAIL-LINE-EX.
072800*-----------------------------------------------------------------
072900     EXIT.
073000
073100*-----------------------------------------------------------------
073200 D200-PRINT-PERSONA-LINE.
073300*-----------------------------------------------------------------
073400     INITIALIZE RWD-RPT-PERSONA-LINE.
073500     MOVE WK-C-PT-NAME(WK-N-SUB)    TO RWD-RPT-P-LABEL.
073600     MOVE WK-N-PT-COUNT(WK-N-SUB)   TO RWD-RPT-P-COUNT.
073700     MOVE WK-N-PT-VALUE(WK-N-SUB)   TO RWD-RPT-P-TOTAL.
073800     MOVE RWD-RPT-PERSONA-LINE TO WK-C-CTLR-RECORD.
073900     WRITE WK-C-CTLR-RECORD.
074000*-----------------------------------------------------------------
074100 D200-PRINT-PERSONA-LINE-EX.
074200*-----------------------------------------------------------------
074300     EXIT.
074400
074500*-----------------------------------------------------------------
074600 Y900-ABNORMAL-TERMINATION.
074700*-----------------------------------------------------------------
074800     SET UPSI-SWITCH-2 TO ON.
074900     PERFORM Z000-END-PROGRAM-ROUTINE
075000        THRU Z999-END-PROGRAM-ROUTINE-EX.
075100     GOBACK.
075200
075300*-----------------------------------------------------------------
075400 Z000-END-PROGRAM-ROUTINE.
075500*-----------------------------------------------------------------
075600     CLOSE RWDTRANF RWDDECF RWDREJF RWDCTLR.
075700*-----------------------------------------------------------------
075800 Z999-END-PROGRAM-ROUTINE-EX.
075900*-----------------------------------------------------------------
076000     EXIT.
