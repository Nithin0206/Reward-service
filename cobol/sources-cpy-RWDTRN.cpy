000100*****************************************************************
000200* RWDTRN - TRANSACTION INPUT RECORD
000300* ONE PURCHASE TRANSACTION PER RECORD, 105 BYTES, FIXED LENGTH
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* R010A0 04/09/1994 MWEETL  - INITIAL VERSION FOR THE REWARD      R010A0  
000800*                             DECISION BATCH JOB                  R010A0  
000900* R010B0 17/06/2002 KSOHBC  - TXN-TYPE WIDENED 8 TO 10 BYTES TO   R010B0  
001000*                             HOLD "ADJUSTMENT"                   R010B0  
001100*****************************************************************
001200 01  RWD-TRN-RECORD.
001300     05  RWD-TRN-TXNID             PIC X(20).
001400*                                TRANSACTION IDENTIFIER
001500     05  RWD-TRN-USRID             PIC X(20).
001600*                                USER IDENTIFIER
001700     05  RWD-TRN-MCHID             PIC X(20).
001800*                                MERCHANT IDENTIFIER
001900     05  RWD-TRN-AMT               PIC S9(07)V99.
002000*                                TRANSACTION AMOUNT, RUPEES
002100     05  RWD-TRN-TYPE              PIC X(10).
002200*                                PAYMENT/REFUND/REVERSAL/ADJUST
002300     05  RWD-TRN-TMSTP             PIC X(26).
002400*                                TIMESTAMP, CARRIED THROUGH ONLY
002500*
002600* ALTERNATE VIEW - THE THREE KEY FIELDS AS ONE COMPARE AREA,
002700* USED BY RWDMAIN WHEN SEARCHING THE DECISION TABLE
002800 01  RWD-TRN-RECORD-R REDEFINES RWD-TRN-RECORD.
002900     05  RWD-TRN-KEY               PIC X(60).
003000     05  FILLER                    PIC X(45).
