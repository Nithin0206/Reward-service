000100*****************************************************************
000200* VPRS - LINKAGE RECORD FOR RWDVPRS (PERSONA OVERRIDE SERVICE)
000300*****************************************************************
000400* HISTORY OF MODIFICATION:
000500*****************************************************************
000600* R017A0 04/09/1994 MWEETL  - INITIAL VERSION                     R017A0  
000700* R017B0 15/02/2000 KSOHBC  - ADDED WK-C-VPRS-ENABLED SO THE      R017B0  
000800*                             OVERRIDE TABLE CAN BE SWITCHED OFF  R017B0  
000900*                             VIA UPSI-1 WITHOUT A RECOMPILE      R017B0  
001000*****************************************************************
001100 01  WK-C-VPRS-RECORD.
001200     05  WK-C-VPRS-FUNCTION        PIC X(01).
001300         88  WK-C-VPRS-LOAD                 VALUE "L".
001400         88  WK-C-VPRS-LOOKUP               VALUE "Q".
001500     05  WK-C-VPRS-ENABLED         PIC X(01).
001600         88  WK-C-VPRS-IS-ENABLED           VALUE "Y".
001700     05  WK-C-VPRS-USRID           PIC X(20).
001800     05  WK-C-VPRS-PERSONA         PIC X(10).
001900     05  WK-C-VPRS-FOUND           PIC X(01).
002000         88  WK-C-VPRS-OVERRIDE-FOUND        VALUE "Y".
002100     05  WK-C-VPRS-FS              PIC X(02).
002200*
002300* ALTERNATE VIEW - FUNCTION AND ENABLED SWITCH AS ONE CODE
002400 01  WK-C-VPRS-RECORD-R REDEFINES WK-C-VPRS-RECORD.
002500     05  WK-C-VPRS-MODE-CODE       PIC X(02).
002600     05  FILLER                    PIC X(33).
