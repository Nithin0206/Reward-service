000100*****************************************************************
000200* RWDPOL - POLICY CONFIGURATION WORKING STORAGE
000300* DEFAULT PARAMETER SET FOR THE REWARD DECISION ENGINE
000400* LOADED ONCE AT START OF RUN, VALIDATED BY RWDVCFG
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* R014A0 04/09/1994 MWEETL  - INITIAL VERSION                     R014A0  
000900* R014B0 03/03/1999 TYKWANG - Y2K REVIEW - POLICY VERSION IS      R014B0  
001000*                             ALPHANUMERIC, NO CHANGE REQUIRED    R014B0  
001100* R014C0 22/11/2009 JLIMHC  - ADDED FLAG-PREFER-GOLD, DEFAULT "N" R014C0  
001200*****************************************************************
001300 01  RWD-POL-PARMS.
001400     05  RWD-POL-XPPERRUPEE        PIC 9(03)V99 VALUE 1.00.
001500*                                XP EARNED PER RUPEE SPENT
001600     05  RWD-POL-MAXXPTXN          PIC 9(07)    VALUE 500.
001700*                                MAX XP ALLOWED PER TRANSACTION
001800     05  RWD-POL-GOLDVAL           PIC 9(07)    VALUE 50.
001900*                                GOLD GRANT VALUE, WHOLE RUPEES
002000     05  RWD-POL-FLAGXP            PIC X(01)    VALUE "Y".
002100         88  RWD-POL-PREFER-XP              VALUE "Y".
002200     05  RWD-POL-FLAGGOLD          PIC X(01)    VALUE "N".
002300         88  RWD-POL-PREFER-GOLD            VALUE "Y".
002400     05  RWD-POL-VERSION           PIC X(08)    VALUE "v1".
002500     05  FILLER                    PIC X(10).
002600*
002700* PER-PERSONA MULTIPLIER AND DAILY CAC LIMIT, LOADED AS A SMALL
002800* VALUE-CLAUSE TABLE AND RE-VIEWED AS AN OCCURS TABLE BELOW -
002900* MATCHES HOW THIS SHOP LAYS OUT SMALL LOOKUP TABLES ELSEWHERE
003000* IN THE REWARD SUITE
003100 01  RWD-POL-PERSONA-INIT.
003200     05  FILLER                    PIC X(10)    VALUE "NEW".
003300     05  FILLER                    PIC 9V99     VALUE 1.50.
003400     05  FILLER                    PIC 9(07)    VALUE 200.
003500     05  FILLER                    PIC X(10)    VALUE "RETURNING".
003600     05  FILLER                    PIC 9V99     VALUE 1.20.
003700     05  FILLER                    PIC 9(07)    VALUE 150.
003800     05  FILLER                    PIC X(10)    VALUE "POWER".
003900     05  FILLER                    PIC 9V99     VALUE 1.00.
004000     05  FILLER                    PIC 9(07)    VALUE 100.
004100 01  RWD-POL-PERSONA-TABLE REDEFINES RWD-POL-PERSONA-INIT.
004200     05  RWD-POL-PERSONA-ENTRY OCCURS 3 TIMES.
004300         10  RWD-POL-PERSONA-NAME  PIC X(10).
004400         10  RWD-POL-MULTIPLIER    PIC 9V99.
004500         10  RWD-POL-CACLIMIT      PIC 9(07).
