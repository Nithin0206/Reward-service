000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      RWDVCFG.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    ACCENTURE - CARDS AND PAYMENTS UNIT.
000700 DATE-WRITTEN.    04 SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EDIT THE REWARD
001200*               POLICY PARAMETERS BEFORE THE MAIN PROCESSING
001300*               LOOP IS ALLOWED TO START.  A BAD POLICY MUST
001400*               STOP THE RUN - IT IS NEVER ALLOWED TO PRODUCE
001500*               WRONG DECISIONS FOR AN ENTIRE FILE OF
001600*               TRANSACTIONS.
001700*-----------------------------------------------------------------
001800* HISTORY OF MODIFICATION:
001900*-----------------------------------------------------------------
002000* R018A0 MWEETL  04/09/1994 - INITIAL VERSION                     R018A0  
002100* R018B0 KSOHBC  02/05/1996 - ADDED THE PER-PERSONA TABLE EDIT,   R018B0  
002200*                            WAS ONLY CHECKING THE HEADER FIELDS  R018B0  
002300* R018C0 TYKWANG 19/08/1998 - Y2K REVIEW - POLICY VERSION IS      R018C0  
002400*                            ALPHANUMERIC, NO CHANGE REQUIRED     R018C0  
002500* R018D0 JLIMHC  22/11/2009 - ADDED GOLD VALUE EDIT TO MATCH THE  R018D0  
002600*                            NEW GOLD BRANCH IN RWDXENG           R018D0  
002700*-----------------------------------------------------------------
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003600***************
003700 DATA DIVISION.
003800***************
003900 WORKING-STORAGE SECTION.
004000*************************
004100 01  FILLER                          PIC X(24)        VALUE
004200     "** PROGRAM RWDVCFG **".
004300
004400* ------------------ PROGRAM WORKING STORAGE -------------------*
004500 01  WK-C-COMMON.
004600     COPY RWDCMWS.
004700
004800 01  WK-C-CFG-WORK-AREA.
004900     05  WK-N-CFG-SUB                   PIC 9(05) COMP VALUE ZERO.
005000     05  WK-C-CFG-PERSONA-BAD           PIC X(01) VALUE "N".
005100         88  WK-C-CFG-PERSONA-IS-BAD           VALUE "Y".
005200     05  FILLER                         PIC X(04).
005300*                                ALTERNATE VIEW - SUBSCRIPT AND
005400*                                BAD-FLAG AS ONE COMPARE BYTE PAIR
005500 01  WK-C-CFG-WORK-AREA-R REDEFINES WK-C-CFG-WORK-AREA.
005600     05  WK-C-CFG-WORK-CODE             PIC X(02).
005700     05  FILLER                         PIC X(07).
005800
005900*****************
006000 LINKAGE SECTION.
006100*****************
006200 COPY VCFG.
006300 EJECT
006400********************************************
006500 PROCEDURE DIVISION USING WK-C-VCFG-RECORD.
006600********************************************
006700 MAIN-MODULE.
006800     PERFORM A000-VALIDATE-POLICY THRU A099-EX.
006900     EXIT PROGRAM.
007000
007100*---------------------------------------------------------------*
007200 A000-VALIDATE-POLICY.
007300*---------------------------------------------------------------*
007400     MOVE "Y"    TO WK-C-VCFG-STATUS.
007500     MOVE SPACES TO WK-C-VCFG-ERRCD.
007600
007700     IF WK-C-VCFG-XPPERRUPEE NOT NUMERIC
007800        MOVE "N"                 TO WK-C-VCFG-STATUS
007900        MOVE "XPPERRUPEE_BAD"    TO WK-C-VCFG-ERRCD
008000        GO TO A099-EX.
008100
008200     IF WK-C-VCFG-MAXXPTXN NOT NUMERIC
008300        MOVE "N"                 TO WK-C-VCFG-STATUS
008400        MOVE "MAXXPTXN_BAD"      TO WK-C-VCFG-ERRCD
008500        GO TO A099-EX.
008600
008700     IF WK-C-VCFG-GOLDVAL NOT NUMERIC
008800        MOVE "N"                 TO WK-C-VCFG-STATUS
008900        MOVE "GOLDVAL_BAD"       TO WK-C-VCFG-ERRCD
009000        GO TO A099-EX.
009100
009200     MOVE "N" TO WK-C-CFG-PERSONA-BAD.
009300     PERFORM A100-CHECK-PERSONA-ENTRY THRU A199-EX
009400         VARYING WK-N-CFG-SUB FROM 1 BY 1
009500         UNTIL WK-N-CFG-SUB > 3
009600            OR WK-C-CFG-PERSONA-IS-BAD.
009700
009800     IF WK-C-CFG-PERSONA-IS-BAD
009900        MOVE "N"                 TO WK-C-VCFG-STATUS
010000        MOVE "PERSONA_TABLE_BAD" TO WK-C-VCFG-ERRCD.
010100*---------------------------------------------------------------*
010200 A099-EX.
010300*---------------------------------------------------------------*
010400     EXIT.
010500
010600*---------------------------------------------------------------*
010700 A100-CHECK-PERSONA-ENTRY.
010800*---------------------------------------------------------------*
010900     IF WK-C-VCFG-PERSONA-NAME (WK-N-CFG-SUB) = SPACES
011000        MOVE "Y" TO WK-C-CFG-PERSONA-BAD
011100        GO TO A199-EX.
011200
011300     IF WK-C-VCFG-MULTIPLIER (WK-N-CFG-SUB) NOT NUMERIC
011400        MOVE "Y" TO WK-C-CFG-PERSONA-BAD
011500        GO TO A199-EX.
011600
011700     IF WK-C-VCFG-CACLIMIT (WK-N-CFG-SUB) NOT NUMERIC
011800        MOVE "Y" TO WK-C-CFG-PERSONA-BAD.
011900*---------------------------------------------------------------*
012000 A199-EX.
012100*---------------------------------------------------------------*
012200     EXIT.
012300******************************************************************
012400************** END OF PROGRAM SOURCE -  RWDVCFG *****************
012500******************************************************************
