000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      RWDXENG.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    ACCENTURE - CARDS AND PAYMENTS UNIT.
000700 DATE-WRITTEN.    04 SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE CALLED ROUTINE THAT DECIDES THE
001200*               REWARD FOR ONE TRANSACTION.  IT IS GIVEN THE
001300*               USER'S PERSONA AND TRANSACTION COUNT AS THEY
001400*               STOOD BEFORE THIS TRANSACTION, PROMOTES THE
001500*               PERSONA IF THE NEW COUNT CROSSES A THRESHOLD,
001600*               WORKS OUT THE XP EARNED, AND THEN PICKS EXACTLY
001700*               ONE OF FOUR REWARD OUTCOMES IN A FIXED ORDER -
001800*               DAILY CAC LIMIT, GOLD CARD, XP, OR CHECKOUT.
001900*               THE CALLER IS RESPONSIBLE FOR ADDING THE
002000*               REWARD VALUE INTO THE USER'S RUNNING CAC-USED
002100*               TOTAL AFTER THIS ROUTINE RETURNS - THIS ROUTINE
002200*               ONLY REPORTS THE CAC-USED-BEFORE AND THE LIMIT.
002300*-----------------------------------------------------------------
002400* HISTORY OF MODIFICATION:
002500*-----------------------------------------------------------------
002600* R019A0 MWEETL  04/09/1994 - INITIAL VERSION, XP AND CASHBACK    R019A0  
002700*                            BRANCHES ONLY                        R019A0  
002800* R019B0 KSOHBC  02/05/1996 - ADDED THE RETURNING/POWER PERSONA   R019B0  
002900*                            PROMOTION RULES                      R019B0  
003000* R019C0 TYKWANG 19/08/1998 - Y2K REVIEW - CACDTE IS HELD BY THE  R019C0  
003100*                            CALLER, NOT HERE, NO CHANGE REQUIRED R019C0  
003200* R019D0 JLIMHC  22/11/2009 - ADDED THE GOLD CARD BRANCH AND THE  R019D0  
003300*                            FLAG-PREFER-GOLD ORDERING RULE       R019D0  
003400* R019E0 ACNFAM  09/03/2014 - FIXED XP TRUNCATION - WAS ROUNDING  R019E0
003500*                            UP ON THE .5 BOUNDARY, PRODUCTION    R019E0
003600*                            INCIDENT RWD-4471, MUST TRUNCATE     R019E0
003700* R019F0 ACNFAM  11/02/2021 - AUDIT FINDING AR-2217 - CAC TEST     R019F0
003800*                            WAS COMPARING CAC-USED-BEFORE PLUS   R019F0
003900*                            XP AGAINST THE LIMIT INSTEAD OF      R019F0
004000*                            CAC-USED-BEFORE ALONE, GOLD FIRED ON R019F0
004100*                            THE FLAG WITHOUT CHECKING FOR THE    R019F0
004200*                            POWER PERSONA, CAC-EXCEEDED WAS      R019F0
004300*                            WRONGLY MOVING "DENIED"/ZERO INSTEAD R019F0
004400*                            OF THE XP REWARD, AND CHECKOUT WAS   R019F0
004500*                            NOT CAPPED TO THE REMAINING DAILY    R019F0
004600*                            CAC HEADROOM.  ALL FOUR CORRECTED TO R019F0
004700*                            MATCH THE POLICY DOCUMENT.           R019F0
004800*-----------------------------------------------------------------
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005700***************
005800 DATA DIVISION.
005900***************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM RWDXENG **".
006400
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01  WK-C-COMMON.
006700     COPY RWDCMWS.
006800
006900 01  WK-C-ENG-WORK-AREA.
007000     05  WK-N-ENG-SUB                   PIC 9(05) COMP VALUE ZERO.
007100     05  WK-N-ENG-FOUND-AT              PIC 9(05) COMP VALUE ZERO.
007200     05  WK-N-ENG-RAW-XP                PIC 9(09)V99 VALUE ZERO.
007300     05  WK-N-ENG-CAC-HEADRM            PIC S9(09) COMP VALUE ZERO.
007400     05  FILLER                         PIC X(04).
007500*                                ALTERNATE VIEW - THE TWO TABLE
007600*                                SUBSCRIPTS AS ONE COMPARE AREA
007700 01  WK-C-ENG-WORK-AREA-R REDEFINES WK-C-ENG-WORK-AREA.
007800     05  WK-C-ENG-SUB-PAIR               PIC X(08).
007900     05  FILLER                          PIC X(19).
008000
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400 COPY XENG.
008500 EJECT
008600********************************************
008700 PROCEDURE DIVISION USING WK-C-XENG-RECORD.
008800********************************************
008900 MAIN-MODULE.
009000     PERFORM A000-DECIDE-REWARD THRU A099-EX.
009100     EXIT PROGRAM.
009200
009300*---------------------------------------------------------------*
009400 A000-DECIDE-REWARD.
009500*---------------------------------------------------------------*
009600     PERFORM A100-PROMOTE-PERSONA      THRU A199-EX.
009700     PERFORM A200-COMPUTE-XP           THRU A299-EX.
009800     PERFORM A300-SELECT-REWARD        THRU A399-EX.
009900*---------------------------------------------------------------*
010000 A099-EX.
010100*---------------------------------------------------------------*
010200     EXIT.
010300
010400*---------------------------------------------------------------*
010500 A100-PROMOTE-PERSONA.
010600*---------------------------------------------------------------*
010700*    THE CALLER PASSES THE COUNT AS IT STOOD BEFORE THIS
010800*    TRANSACTION - WE ADD ONE FOR THIS TRANSACTION AND THEN
010900*    TEST THE NEW COUNT AGAINST THE PROMOTION THRESHOLDS. ONLY
011000*    ONE STEP OF PROMOTION IS APPLIED PER TRANSACTION.
011100*-----------------------------------------------------------------
011200     MOVE WK-C-XENG-PERSONA-IN TO WK-C-XENG-PERSONA-OUT.
011300     COMPUTE WK-C-XENG-TXNCNT-OUT = WK-C-XENG-TXNCNT-IN + 1.
011400
011500     IF WK-C-XENG-PERSONA-IN = "NEW"
011600        AND WK-C-XENG-TXNCNT-OUT >= 3
011700        MOVE "RETURNING" TO WK-C-XENG-PERSONA-OUT
011800     ELSE
011900        IF WK-C-XENG-PERSONA-IN = "RETURNING"
012000           AND WK-C-XENG-TXNCNT-OUT >= 10
012100           MOVE "POWER" TO WK-C-XENG-PERSONA-OUT
012200        END-IF
012300     END-IF.
012400*---------------------------------------------------------------*
012500 A199-EX.
012600*---------------------------------------------------------------*
012700     EXIT.
012800
012900*---------------------------------------------------------------*
013000 A200-COMPUTE-XP.
013100*---------------------------------------------------------------*
013200*    XP = TRUNC(AMOUNT * XP-PER-RUPEE * PERSONA-MULTIPLIER),
013300*    CAPPED AT MAX-XP-PER-TXN AND FLOORED AT ZERO.  COMPUTE IS
013400*    DELIBERATELY NOT ROUNDED - THE TARGET HOLDS NO DECIMAL
013500*    PLACES SO THE FRACTION IS DROPPED, I.E. TRUNCATED TOWARD
013600*    ZERO, NEVER ROUNDED - SEE R019E0 ABOVE.
013700*-----------------------------------------------------------------
013800     MOVE ZERO TO WK-N-ENG-FOUND-AT.
013900     PERFORM A210-SCAN-PERSONA-TABLE THRU A219-EX
014000         VARYING WK-N-ENG-SUB FROM 1 BY 1
014100         UNTIL WK-N-ENG-SUB > 3
014200            OR WK-N-ENG-FOUND-AT NOT = ZERO.
014300
014400     IF WK-N-ENG-FOUND-AT = ZERO
014500        MOVE ZERO TO WK-C-XENG-XP
014600        GO TO A299-EX.
014700
014800*    WK-N-ENG-RAW-XP KEEPS THE TWO DECIMAL PLACES OF THE
014900*    MULTIPLICATION; COPYING IT DOWN INTO THE WHOLE-NUMBER
015000*    WK-C-XENG-XP FIELD WITHOUT ROUNDED DROPS THE FRACTION,
015100*    I.E. TRUNCATES TOWARD ZERO - SEE R019E0 ABOVE.
015200     COMPUTE WK-N-ENG-RAW-XP =
015300             WK-C-XENG-AMT
015400             * WK-C-XENG-XPPERRUPEE
015500             * WK-C-XENG-MULTIPLIER (WK-N-ENG-FOUND-AT).
015600
015700     MOVE WK-N-ENG-RAW-XP TO WK-C-XENG-XP.
015800
015900     IF WK-C-XENG-AMT NOT > 0
016000        MOVE ZERO TO WK-C-XENG-XP
016100        GO TO A299-EX.
016200
016300     IF WK-C-XENG-XP > WK-C-XENG-MAXXPTXN
016400        MOVE WK-C-XENG-MAXXPTXN TO WK-C-XENG-XP.
016500*---------------------------------------------------------------*
016600 A299-EX.
016700*---------------------------------------------------------------*
016800     EXIT.
016900
017000*---------------------------------------------------------------*
017100 A210-SCAN-PERSONA-TABLE.
017200*---------------------------------------------------------------*
017300     IF WK-C-XENG-PERSONA-NAME (WK-N-ENG-SUB)
017400                                 = WK-C-XENG-PERSONA-OUT
017500        MOVE WK-N-ENG-SUB TO WK-N-ENG-FOUND-AT.
017600*---------------------------------------------------------------*
017700 A219-EX.
017800*---------------------------------------------------------------*
017900     EXIT.
018000
018100*---------------------------------------------------------------*
018200 A300-SELECT-REWARD.
018300*---------------------------------------------------------------*
018400*    FOUR-WAY ORDERED DECISION - DAILY CAC LIMIT TAKES PRIORITY
018500*    OVER EVERY OTHER REWARD, THEN GOLD, THEN XP, THEN CHECKOUT
018600*    LAST.  WK-C-XENG-CACUSD-BEFORE AND WK-C-XENG-CACLMT ARE
018700*    ALWAYS SET SO THE CALLER CAN WRITE THEM TO THE DECISION
018800*    RECORD REGARDLESS OF WHICH BRANCH FIRES.                   R019F0
018900*-----------------------------------------------------------------
019000     MOVE WK-C-XENG-CACUSD-IN TO WK-C-XENG-CACUSD-BEFORE.
019100     MOVE ZERO               TO WK-N-ENG-FOUND-AT.
019200     PERFORM A310-SCAN-PERSONA-TABLE THRU A319-EX
019300         VARYING WK-N-ENG-SUB FROM 1 BY 1
019400         UNTIL WK-N-ENG-SUB > 3
019500            OR WK-N-ENG-FOUND-AT NOT = ZERO.
019600
019700     IF WK-N-ENG-FOUND-AT = ZERO
019800        MOVE ZERO TO WK-C-XENG-CACLMT
019900     ELSE
020000        MOVE WK-C-XENG-CACLIMIT (WK-N-ENG-FOUND-AT)
020100                                  TO WK-C-XENG-CACLMT
020200     END-IF.
020300
020400*    RULE 1 - LIMIT ALREADY USED UP TODAY, BEFORE THIS TXN IS     R019F0
020500*    EVEN CONSIDERED - STILL AN XP-TYPE REWARD, REASON CODE ONLY  R019F0
020600*    MARKS IT AS THE CAC-EXCEEDED CASE.                          R019F0
020700     IF WK-C-XENG-CACUSD-BEFORE >= WK-C-XENG-CACLMT
020800        MOVE "XP"                TO WK-C-XENG-RWDTYPE
020900        MOVE WK-C-XENG-XP        TO WK-C-XENG-RWDVAL
021000        MOVE "DAILY_CAC_EXCEEDED" TO WK-C-XENG-REASON
021100        GO TO A399-EX.
021200
021300*    RULE 2 - GOLD REQUIRES THE FLAG *AND* THE POWER PERSONA.     R019F0
021400     IF WK-C-XENG-FLAGGOLD = "Y"
021500        AND WK-C-XENG-PERSONA-OUT = "POWER"
021600        MOVE "GOLD"              TO WK-C-XENG-RWDTYPE
021700        MOVE WK-C-XENG-GOLDVAL   TO WK-C-XENG-RWDVAL
021800        MOVE "GOLD_GRANTED"      TO WK-C-XENG-REASON
021900        GO TO A399-EX.
022000
022100*    RULE 3 - XP PREFERENCE IS UNCONDITIONAL ON THE XP VALUE,     R019F0
022200*    EVEN A ZERO-XP TRANSACTION STILL REPORTS XP_APPLIED HERE.    R019F0
022300     IF WK-C-XENG-FLAGXP = "Y"
022400        MOVE "XP"                TO WK-C-XENG-RWDTYPE
022500        MOVE WK-C-XENG-XP        TO WK-C-XENG-RWDVAL
022600        MOVE "XP_APPLIED"        TO WK-C-XENG-REASON
022700        GO TO A399-EX.
022800
022900*    RULE 4 - CHECKOUT CREDIT, CAPPED BY REMAINING CAC HEADROOM   R019F0
023000*    FOR THE DAY - VALUE = MIN(MAX(0,LIMIT-CAC-USED),XP).         R019F0
023100     COMPUTE WK-N-ENG-CAC-HEADRM = WK-C-XENG-CACLMT
023200                                  - WK-C-XENG-CACUSD-BEFORE.
023300     IF WK-N-ENG-CAC-HEADRM < ZERO
023400        MOVE ZERO TO WK-N-ENG-CAC-HEADRM.
023500
023600     MOVE "CHECKOUT"             TO WK-C-XENG-RWDTYPE
023700     MOVE "CASHBACK_GRANTED"     TO WK-C-XENG-REASON.
023800     IF WK-N-ENG-CAC-HEADRM < WK-C-XENG-XP
023900        MOVE WK-N-ENG-CAC-HEADRM TO WK-C-XENG-RWDVAL
024000     ELSE
024100        MOVE WK-C-XENG-XP        TO WK-C-XENG-RWDVAL
024200     END-IF.
024300*---------------------------------------------------------------*
024400 A399-EX.
024500*---------------------------------------------------------------*
024600     EXIT.
024700
024800*---------------------------------------------------------------*
024900 A310-SCAN-PERSONA-TABLE.
025000*---------------------------------------------------------------*
025100     IF WK-C-XENG-PERSONA-NAME (WK-N-ENG-SUB)
025200                                 = WK-C-XENG-PERSONA-OUT
025300        MOVE WK-N-ENG-SUB TO WK-N-ENG-FOUND-AT.
025400*---------------------------------------------------------------*
025500 A319-EX.
025600*---------------------------------------------------------------*
025700     EXIT.
025800******************************************************************
025900************** END OF PROGRAM SOURCE -  RWDXENG *****************
026000******************************************************************
