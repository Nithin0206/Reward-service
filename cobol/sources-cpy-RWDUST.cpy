000100*****************************************************************
000200* RWDUST - USER STATE TABLE ENTRY (IN-CORE ONLY, NOT A FILE)
000300* ONE ENTRY PER USER SEEN DURING THE RUN
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*****************************************************************
000700* R013A0 04/09/1994 MWEETL  - INITIAL VERSION                     R013A0  
000800* R013B0 21/07/1997 KSOHBC  - ADDED RWD-UST-CACDTE SO DAILY CAC   R013B0  
000900*                             USED CAN BE RECOGNISED AS STALE     R013B0  
001000*                             WHEN THE RUN DATE ROLLS OVER        R013B0  
001100*****************************************************************
001200 01  RWD-UST-ENTRY.
001300     05  RWD-UST-USRID             PIC X(20).
001400*                                KEY
001500     05  RWD-UST-PERSONA           PIC X(10).
001600*                                CURRENT PERSONA TIER
001700     05  RWD-UST-TXNCNT            PIC 9(07).
001800*                                LIFETIME PROCESSED-TXN COUNT
001900     05  RWD-UST-CACUSD            PIC 9(07).
002000*                                CAC USED TODAY, WHOLE RUPEES
002100     05  RWD-UST-CACDTE            PIC 9(08).
002200*                                CALENDAR DATE RWD-UST-CACUSD
002300*                                APPLIES TO, CCYYMMDD
002400*                                ALTERNATE VIEW - DATE BROKEN OUT
002500*                                FOR DATE-ROLLOVER COMPARE
002600     05  RWD-UST-CACDTE-R REDEFINES RWD-UST-CACDTE.
002700         10  RWD-UST-CACDTE-CC     PIC 9(02).
002800         10  RWD-UST-CACDTE-YY     PIC 9(02).
002900         10  RWD-UST-CACDTE-MM     PIC 9(02).
003000         10  RWD-UST-CACDTE-DD     PIC 9(02).
003100     05  FILLER                    PIC X(08).
