000100*****************************************************************
000200* RWDDEC - DECISION / IDEMPOTENCY RECORD
000300* ONE DECISION PER ACCEPTED TRANSACTION, 192 BYTES, FIXED LENGTH
000400* DOUBLES AS THE REPLAY STORE - THE SAME LAYOUT IS THE ENTRY
000500* SHAPE FOR RWDMAIN'S IN-CORE WK-C-DECISION-TABLE
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* R012A0 04/09/1994 MWEETL  - INITIAL VERSION                     R012A0  
001000* R012B0 12/01/1999 TYKWANG - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS R012B0  
001100*                             HELD HERE, NO CHANGE REQUIRED       R012B0  
001200* R012C0 09/10/2003 JLIMHC  - WIDENED RESERVED AREA FROM 14 TO    R012C0
001300*                             22 BYTES FOR FUTURE TAG GROWTH      R012C0
001400* R012D0 11/02/2021 ACNFAM  - AUDIT FINDING AR-2217 - RWDTYPE     R012D0
001500*                             COMMENT LISTED A FOURTH VALUE THAT  R012D0
001600*                             THE POLICY DOCUMENT DOES NOT DEFINE R012D0
001700*                             AND RWDXENG NEVER SETS, ALSO HAD    R012D0
001800*                             CASHBACK WHERE CHECKOUT BELONGS -   R012D0
001900*                             CORRECTED TO XP/CHECKOUT/GOLD.      R012D0
002000*****************************************************************
002100 01  RWD-DEC-RECORD.
002200     05  RWD-DEC-TXNID             PIC X(20).
002300*                                ECHO OF INPUT KEY PART 1
002400     05  RWD-DEC-USRID             PIC X(20).
002500*                                ECHO OF INPUT KEY PART 2
002600     05  RWD-DEC-MCHID             PIC X(20).
002700*                                ECHO OF INPUT KEY PART 3
002800     05  RWD-DEC-DECID             PIC X(36).
002900*                                UNIQUE DECISION IDENTIFIER
003000     05  RWD-DEC-POLVER            PIC X(08).
003100*                                POLICY VERSION IN FORCE
003200     05  RWD-DEC-RWDTYPE           PIC X(08).
003300*                                XP / CHECKOUT / GOLD
003400     05  RWD-DEC-RWDVAL            PIC 9(07).
003500*                                INTEGER VALUE OF REWARD GRANTED
003600     05  RWD-DEC-XP                PIC 9(07).
003700*                                XP COMPUTED, REPORTED ALWAYS
003800     05  RWD-DEC-REASON            PIC X(20).
003900*                                XP_APPLIED/CASHBACK_GRANTED/
004000*                                GOLD_GRANTED/DAILY_CAC_EXCEEDED
004100     05  RWD-DEC-PERSONA           PIC X(10).
004200*                                PERSONA USED FOR THE DECISION
004300     05  RWD-DEC-CACUSD            PIC 9(07).
004400*                                DAILY CAC USED BEFORE THIS TXN
004500     05  RWD-DEC-CACLMT            PIC 9(07).
004600*                                DAILY CAC LIMIT FOR THE PERSONA
004700     05  FILLER                    PIC X(22).
004800*                                RESERVED FOR FUTURE TAG GROWTH
004900*
005000* ALTERNATE VIEW - THE THREE KEY FIELDS AS ONE COMPARE AREA,
005100* USED WHEN SEARCHING WK-C-DECISION-TABLE FOR A REPLAY
005200 01  RWD-DEC-RECORD-R REDEFINES RWD-DEC-RECORD.
005300     05  RWD-DEC-KEY               PIC X(60).
005400     05  FILLER                    PIC X(132).
