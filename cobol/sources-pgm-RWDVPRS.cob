000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      RWDVPRS.
000500 AUTHOR.          MATILDA WEE TL.
000600 INSTALLATION.    ACCENTURE - CARDS AND PAYMENTS UNIT.
000700 DATE-WRITTEN.    04 SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.        CONFIDENTIAL - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT HOLDS THE PERSONA
001200*               OVERRIDE TABLE FOR THE REWARD DECISION JOB.
001300*               FUNCTION "L" READS THE RWDOVRF FILE ONCE AT THE
001400*               START OF THE RUN AND LOADS IT INTO AN IN-CORE
001500*               TABLE.  FUNCTION "Q" IS CALLED ONCE PER
001600*               TRANSACTION TO ASK WHETHER THE USER ON THE
001700*               TRANSACTION HAS A STANDING OVERRIDE.  WHEN THE
001800*               OVERRIDE SWITCH IS OFF (WK-C-VPRS-ENABLED = "N")
001900*               FUNCTION "Q" ALWAYS ANSWERS NOT-FOUND REGARDLESS
002000*               OF WHAT IS IN THE TABLE.
002100*-----------------------------------------------------------------
002200* HISTORY OF MODIFICATION:
002300*-----------------------------------------------------------------
002400* R017A0 MWEETL  04/09/1994 - INITIAL VERSION                     R017A0  
002500* R017B0 KSOHBC  15/02/2000 - ADDED THE ENABLED SWITCH CHECK SO   R017B0  
002600*                            THE TABLE CAN BE SWITCHED OFF WITHOUTR017B0  
002700*                            A RECOMPILE                          R017B0  
002800* R017C0 TYKWANG 19/08/1998 - Y2K REVIEW - NO DATE FIELDS HELD    R017C0  
002900*                            HERE, NO CHANGE REQUIRED             R017C0  
003000* R017D0 ACNFAM  09/03/2014 - RAISED TABLE SIZE TO 20000 ENTRIES, R017D0  
003100*                            10000 WAS TOO SMALL FOR THE GOLD     R017D0  
003200*                            CARD PORTFOLIO                       R017D0  
003300*-----------------------------------------------------------------
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RWDOVRF ASSIGN TO DATABASE-RWDOVRF
004500         ORGANIZATION IS SEQUENTIAL
004600         ACCESS MODE IS SEQUENTIAL
004700         FILE STATUS IS WK-C-FILE-STATUS.
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200*
005300 FD  RWDOVRF
005400     LABEL RECORDS ARE OMITTED
005500     RECORD CONTAINS 30 CHARACTERS
005600 DATA RECORD IS RWD-OVR-RECORD.
005700     COPY RWDOVR.
005800
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM RWDVPRS **".
006300
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-C-COMMON.
006600     COPY RWDCMWS.
006700
006800 01  WK-C-OVR-WORK-AREA.
006900     05  WK-C-OVR-AT-END               PIC X(01) VALUE "N".
007000         88  WK-C-OVR-EOF                      VALUE "Y".
007100     05  WK-N-OVR-SUB                   PIC 9(05) COMP VALUE ZERO.
007200     05  WK-N-OVR-FOUND-AT              PIC 9(05) COMP VALUE ZERO.
007300     05  FILLER                         PIC X(04).
007400
007500 01  WK-C-OVR-TABLE.
007600     05  WK-N-OVR-COUNT                 PIC 9(05) COMP VALUE ZERO.
007700     05  FILLER                         PIC X(04).
007800     05  WK-C-OVR-ENTRY OCCURS 20000 TIMES.
007900         10  WK-C-OVR-USRID             PIC X(20).
008000         10  WK-C-OVR-PERSONA           PIC X(10).
008100*                                ALTERNATE VIEW OF ONE TABLE
008200*                                ENTRY AS A SINGLE COMPARE KEY
008300 01  WK-C-OVR-TABLE-R REDEFINES WK-C-OVR-TABLE.
008400     05  FILLER                         PIC X(08).
008500     05  WK-C-OVR-ENTRY-R OCCURS 20000 TIMES.
008600         10  WK-C-OVR-ENTRY-KEY         PIC X(30).
008700
008800*****************
008900 LINKAGE SECTION.
009000*****************
009100 COPY VPRS.
009200 EJECT
009300********************************************
009400 PROCEDURE DIVISION USING WK-C-VPRS-RECORD.
009500********************************************
009600 MAIN-MODULE.
009700     IF WK-C-VPRS-LOAD
009800        PERFORM B000-LOAD-OVERRIDE-TABLE THRU B099-EX
009900     ELSE
010000        IF WK-C-VPRS-LOOKUP
010100           PERFORM C000-LOOKUP-OVERRIDE THRU C099-EX
010200        END-IF
010300     END-IF.
010400     EXIT PROGRAM.
010500
010600*---------------------------------------------------------------*
010700 B000-LOAD-OVERRIDE-TABLE.
010800*---------------------------------------------------------------*
010900     MOVE ZERO  TO WK-N-OVR-COUNT.
011000     MOVE "Y"   TO WK-C-VPRS-FOUND.
011100     OPEN INPUT RWDOVRF.
011200     MOVE WK-C-FILE-STATUS TO WK-C-VPRS-FS.
011300     IF NOT WK-C-SUCCESSFUL
011400        MOVE "N"  TO WK-C-VPRS-FOUND
011500        GO TO B099-EX.
011600
011700     MOVE "N" TO WK-C-OVR-AT-END.
011800     PERFORM B100-READ-OVERRIDE-RECORD THRU B199-EX.
011900     PERFORM B200-STORE-OVERRIDE-RECORD THRU B299-EX
012000        UNTIL WK-C-OVR-EOF.
012100
012200     CLOSE RWDOVRF.
012300     MOVE "00" TO WK-C-VPRS-FS.
012400*---------------------------------------------------------------*
012500 B099-EX.
012600*---------------------------------------------------------------*
012700     EXIT.
012800
012900*---------------------------------------------------------------*
013000 B100-READ-OVERRIDE-RECORD.
013100*---------------------------------------------------------------*
013200     READ RWDOVRF
013300         AT END
013400            MOVE "Y" TO WK-C-OVR-AT-END
013500     END-READ.
013600*---------------------------------------------------------------*
013700 B199-EX.
013800*---------------------------------------------------------------*
013900     EXIT.
014000
014100*---------------------------------------------------------------*
014200 B200-STORE-OVERRIDE-RECORD.
014300*---------------------------------------------------------------*
014400     ADD 1 TO WK-N-OVR-COUNT.
014500     IF WK-N-OVR-COUNT > 20000
014600        MOVE 20000 TO WK-N-OVR-COUNT
014700        GO TO B299-EX.
014800
014900     MOVE RWD-OVR-USRID   TO WK-C-OVR-USRID (WK-N-OVR-COUNT).
015000     MOVE RWD-OVR-PERSONA TO WK-C-OVR-PERSONA (WK-N-OVR-COUNT).
015100
015200     PERFORM B100-READ-OVERRIDE-RECORD THRU B199-EX.
015300*---------------------------------------------------------------*
015400 B299-EX.
015500*---------------------------------------------------------------*
015600     EXIT.
015700
015800*---------------------------------------------------------------*
015900 C000-LOOKUP-OVERRIDE.
016000*---------------------------------------------------------------*
016100     MOVE "N"    TO WK-C-VPRS-FOUND.
016200     MOVE SPACES TO WK-C-VPRS-PERSONA.
016300
016400     IF NOT WK-C-VPRS-IS-ENABLED
016500        GO TO C099-EX.
016600
016700     MOVE ZERO   TO WK-N-OVR-FOUND-AT.
016800     PERFORM C100-SCAN-OVERRIDE-TABLE THRU C199-EX
016900         VARYING WK-N-OVR-SUB FROM 1 BY 1
017000         UNTIL WK-N-OVR-SUB > WK-N-OVR-COUNT
017100            OR WK-N-OVR-FOUND-AT NOT = ZERO.
017200
017300     IF WK-N-OVR-FOUND-AT = ZERO
017400        GO TO C099-EX.
017500
017600     IF WK-C-OVR-PERSONA (WK-N-OVR-FOUND-AT) = "NEW"
017700        OR WK-C-OVR-PERSONA (WK-N-OVR-FOUND-AT) = "RETURNING"
017800        OR WK-C-OVR-PERSONA (WK-N-OVR-FOUND-AT) = "POWER"
017900        MOVE "Y" TO WK-C-VPRS-FOUND
018000        MOVE WK-C-OVR-PERSONA (WK-N-OVR-FOUND-AT)
018100                               TO WK-C-VPRS-PERSONA
018200     END-IF.
018300*---------------------------------------------------------------*
018400 C099-EX.
018500*---------------------------------------------------------------*
018600     EXIT.
018700
018800*---------------------------------------------------------------*
018900 C100-SCAN-OVERRIDE-TABLE.
019000*---------------------------------------------------------------*
019100     IF WK-C-OVR-USRID (WK-N-OVR-SUB) = WK-C-VPRS-USRID
019200        MOVE WK-N-OVR-SUB TO WK-N-OVR-FOUND-AT.
019300*---------------------------------------------------------------*
019400 C199-EX.
019500*---------------------------------------------------------------*
019600     EXIT.
019700******************************************************************
019800************** END OF PROGRAM SOURCE -  RWDVPRS *****************
019900******************************************************************
